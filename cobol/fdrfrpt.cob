000100* 21/11/25 VBC - CREATED.
000200*
000300 FD  RF-PRINT-FILE
000400     REPORT IS RF-RECOVERY-REPORT.
000500*

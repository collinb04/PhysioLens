000100*******************************************
000200*                                          *
000300*  Working Storage For The Summary        *
000400*     Output File - One Tagged Line Per   *
000500*     Header / Factor / Insight / Totals  *
000600*     Record, Written Line Sequential.    *
000700*******************************************
000800*  Line size 132 bytes.
000900*
001000* 21/11/25 VBC - CREATED.
001100*
001200 01  RF-SUMMARY-LINE           PIC X(132).
001300*
001400 01  RF-SUMMARY-TAGS.
001500     03  RF-TAG-HEADER         PIC X(8) VALUE "HEADER  ".
001600     03  RF-TAG-FACTOR         PIC X(8) VALUE "FACTOR  ".
001700     03  RF-TAG-INSIGHT        PIC X(8) VALUE "INSIGHT ".
001800     03  RF-TAG-TOTALS         PIC X(8) VALUE "TOTALS  ".
001850     03  FILLER                PIC X(4).
001900*

000100****************************************************************
000200*                                                               *
000300*   RFA000  --  RECOVERY FACTOR ATTRIBUTION - MAIN DRIVER      *
000400*                                                               *
000500*   READS ONE EMPLOYEE'S DAILY RECUPERATION LOG, WINDOWS IT,   *
000600*   COMPUTES BASELINES, FINDS RECOVERY DIPS, JUDGES OVERALL    *
000700*   STABILITY, ATTRIBUTES DIPS TO A CONTRIBUTING FACTOR, AND   *
000800*   WRITES THE SUMMARY, EVIDENCE AND PRINTED REPORT.           *
000900*                                                               *
001000****************************************************************
001100*
001200 IDENTIFICATION          DIVISION.
001300*================================
001400*
001500     PROGRAM-ID.         RFA000.
001600     AUTHOR.             R T HOLLIS.
001700     INSTALLATION.       APPLEWOOD COMPUTERS LTD - PERSONNEL DEPT.
001800     DATE-WRITTEN.       12/04/87.
001900     DATE-COMPILED.
002000     SECURITY.           COMPANY CONFIDENTIAL - STAFF HEALTH DATA.
002100*
002200*----------------------------------------------------------------
002300*  C H A N G E   L O G
002400*----------------------------------------------------------------
002500* 12/04/87 RTH - ORIGINAL "FITNESS FOR DUTY" DAILY LOG ANALYSIS,
002600*                WRITTEN FOR THE NIGHT-SHIFT FATIGUE SURVEY.
002700* 30/09/88 RTH - ADDED ROLLING 2 WEEK BASELINE, SINGLE WEEK WAS
002800*                TOO NOISY FOR THE WAREHOUSE GANG.
002900* 14/02/90 PDQ - SLEEP CONSISTENCY CARD ADDED TO THE INPUT DECK.
003000* 22/08/91 PDQ - NUTRITION CARD ADDED, OCCUPATIONAL HEALTH ASKED
003100*                FOR A FOURTH EXPLANATORY FACTOR.
003200* 19/01/93 RTH - PERSISTENCE RULE ADDED SO A ONE-DAY BLIP IS NOT
003300*                FLAGGED AS A DIP ON ITS OWN.
003400* 11/11/94 PDQ - FACTOR ATTRIBUTION (PARETO BREAKDOWN) ADDED SO
003500*                THE NURSE CAN SEE WHICH CARD IS DRIVING A DIP.
003600* 08/03/96 MPK - CONVERTED FROM PUNCH CARD TO THE NIGHTLY TAPE
003700*                FEED FROM THE NEW TIMEKEEPING SYSTEM.
003800* 17/09/98 MPK - Y2K REMEDIATION.  ALL DATE FIELDS REVIEWED, KEY
003900*                FIELD DR-DATE CONFIRMED ALREADY CENTURY-AWARE
004000*                (CCYY-MM-DD), NO WINDOWING LOGIC REQUIRED.
004100* 04/01/99 MPK - Y2K - RERUN OF 1998 YEAR END AGAINST LIVE DATA,
004200*                NO DISCREPANCIES FOUND.  SIGNED OFF.
004300* 26/06/02 MPK - INSIGHT TEXT PARAGRAPH ADDED, OCC HEALTH WANTED
004400*                A PLAIN ENGLISH LINE ON THE SUMMARY FOR THE
004500*                QUARTERLY REVIEW MEETING.
004600* 30/03/07 LRF - CONVERTED REPORT FROM FIXED TAB PRINT TO REPORT
004700*                WRITER, PRINTER REPLACEMENT COULD NOT HANDLE THE
004800*                OLD CARRIAGE CONTROL CHARACTERS.
004900* 15/10/13 LRF - RAISED RAW HISTORY TABLE TO COVER A FULL YEAR OF
005000*                CARDS, WELLNESS NOW KEEPS STAFF ON FILE LONGER.
005100* 18/11/25 VBC - RENAMED THE WHOLE SUITE RFAnnn.  SCOPE WIDENED
005200*                TO EVERY HOURLY AND CONTRACT EMPLOYEE, SYSTEM
005300*                WAS STILL CARRYING THE OLD WAREHOUSE-ONLY NAMES.
005400*                ANALYSIS CONSTANTS PULLED OUT TO WSRFCONS, THEY
005500*                WERE HARD-CODED IN FOUR DIFFERENT PARAGRAPHS.
005600* 22/11/25 VBC - PARETO AND INSIGHT BROKEN OUT TO CALLED SUB-
005700*                PROGRAMS RFAPARE/RFAINSG, MAIN DRIVER WAS OVER
005800*                2000 LINES AND UNMAINTAINABLE.
005900* 02/12/25 JDS - ADDED TIMESERIES EVIDENCE FILE, AUDIT WANTED A
006000*                DAY-BY-DAY RECORD OF EVERY FLAGGED FACTOR.
006100* 09/12/25 JDS - GUARDED AGAINST FEWER THAN 30 DAYS OF HISTORY,
006200*                NEW HIRES WERE BOMBING THE BASELINE CALL.
006210* 10/12/25 VBC - THAT GUARD WAS ABANDONING THE WHOLE RUN AND NO
006220*                OUTPUT AT ALL WENT OUT FOR A NEW HIRE.  REMOVED
006230*                IT - RFADIPS/RFASTAB/RFAPARE EACH ALREADY CARRY
006240*                THEIR OWN HISTORY GATE AND COME BACK WITH A
006250*                REASON CODE, SO A SHORT-HISTORY RUN NOW STILL
006260*                GETS A LOW-CONFIDENCE INSIGHT, A SUMMARY AND A
006270*                TIMESERIES INSTEAD OF NOTHING.
006300*----------------------------------------------------------------
006400*
006500 ENVIRONMENT             DIVISION.
006600*================================
006700*
006800 CONFIGURATION           SECTION.
006900*
007000 SOURCE-COMPUTER.        IBM-4341.
007100 OBJECT-COMPUTER.        IBM-4341.
007200 SPECIAL-NAMES.
007300     C01                      IS TOP-OF-FORM
007400     CLASS RF-YES-NO          IS "Y" "N"
007500     UPSI-0 ON STATUS         IS RF-RUN-TEST-MODE.
007600*
007700 INPUT-OUTPUT             SECTION.
007800 FILE-CONTROL.
007900     COPY "SELRFDLY.COB".
008000     COPY "SELRFSUM.COB".
008100     COPY "SELRFTSR.COB".
008200*
008300 DATA                    DIVISION.
008400*================================
008500*
008600 FILE                    SECTION.
008700*
008800 FD  RF-DAILY-FILE
008900     LABEL RECORDS ARE STANDARD.
009000     COPY "FDRFDLY.COB".
009100*
009200 FD  RF-SUMMARY-FILE
009300     LABEL RECORDS ARE STANDARD.
009400     COPY "FDRFSUM.COB".
009500*
009600 FD  RF-TIMESERIES-FILE
009700     LABEL RECORDS ARE STANDARD.
009800     COPY "FDRFTSR.COB".
009900*
010000 WORKING-STORAGE          SECTION.
010100*
010200     COPY "WSRFCONS.COB".
010300     COPY "WSRFDTBL.COB".
010400     COPY "WSRFMARR.COB".
010500     COPY "WSRFBASE.COB".
010600     COPY "WSRFDIPE.COB".
010700     COPY "WSRFFACT.COB".
010800     COPY "WSRFSTAB.COB".
010900     COPY "WSRFTSTB.COB".
011000     COPY "WSRFINSG.COB".
011100     COPY "WSRFSUMO.COB".
011200     COPY "WSRFEDIT.COB".
011300*
011400*  RUN CONTROL - ONE EMPLOYEE PER RUN OF THIS PROGRAM.
011500*
011600 01  WS-RF-RUN-PARMS.
011700     03  WS-RF-USER-ID             PIC X(10) VALUE SPACES.
011800     03  WS-RF-DAYS-WINDOW         PIC 9(3) COMP.
011900     03  WS-RF-PRINT-SW            PIC X VALUE "Y".
011910         88  WS-RF-PRINT-REPORT        VALUE "Y".
011920         88  WS-RF-NO-PRINT            VALUE "N".
011950     03  FILLER               PIC X(2).
012000*
012100 01  WS-RF-RUN-PARMS-ALT REDEFINES WS-RF-RUN-PARMS.
012200     03  WS-RF-USER-ID-ALT         PIC X(10).
012300     03  WS-RF-WINDOW-ALT          PIC X(2) COMP.
012400     03  WS-RF-PRINT-ALT           PIC X.
012450     03  FILLER                    PIC X(2).
012500*
012600 01  WS-RF-STATUS-AREA.
012700     03  RF-DLY-STATUS             PIC XX VALUE "00".
012800     03  RF-SUM-STATUS             PIC XX VALUE "00".
012900     03  RF-TSR-STATUS             PIC XX VALUE "00".
012950     03  FILLER               PIC X(2).                           
013000*
013100 01  WS-RF-SWITCHES.
013200     03  WS-RF-EOF-SW              PIC X VALUE "N".
013210         88  WS-RF-AT-EOF              VALUE "Y".
013220         88  WS-RF-NOT-AT-EOF          VALUE "N".
013300     03  WS-RF-TEST-MODE           PIC X VALUE "N".
013350     03  FILLER               PIC X(2).
013400*
013500 01  WS-RF-COUNTERS.
013600     03  WS-RF-RECS-READ           PIC 9(5) COMP.
013700     03  WS-RF-RECS-WINDOWED       PIC 9(5) COMP.
013800     03  WS-RF-DAYS-SHORT-BY       PIC 9(3) COMP.
013805     03  FILLER               PIC X(2).                           
013810*
013820*  DISPLAYABLE COPIES OF THE COMP COUNTERS ABOVE - STRING CAN
013830*  ONLY TAKE ALPHANUMERIC OR NUMERIC-EDITED SOURCES, NOT COMP.
013840*
013850 01  WS-RF-COUNTERS-DISP.
013860     03  WS-RF-RECS-READ-ED        PIC ZZZZ9.
013870     03  WS-RF-RECS-WINDOWED-ED    PIC ZZZZ9.
013880     03  WS-RF-DE-COUNT-ED         PIC ZZ9.
013890     03  FILLER               PIC X(2).                           
013900*
014000*  WS-RF-IX1/IX2/METRIC-IX ARE FREE-STANDING LOOP SUBSCRIPTS,
014010*  NOT PART OF ANY RECORD LAYOUT, SO THEY ARE CARRIED AS
014020*  77-LEVEL ITEMS RATHER THAN GROUPED UNDER A 01.
014030 77  WS-RF-IX1                     PIC 9(3) COMP.
014040 77  WS-RF-IX2                     PIC 9(3) COMP.
014050 77  WS-RF-METRIC-IX               PIC 9 COMP.
014400*
014500*  METRIC-NAME TABLE, DRIVES THE FIVE CALLS TO RFABASE - ONE
014600*  ENTRY PER COLUMN OF THE DAILY CARD (RECOVERY ITSELF PLUS THE
014700*  FOUR EXPLANATORY FACTORS).
014800*
014900 01  WS-RF-METRIC-NAMES.
015000     03  FILLER                    PIC X(10) VALUE "RECOVERY  ".
015100     03  FILLER                    PIC X(10) VALUE "SLEEP-DUR ".
015200     03  FILLER                    PIC X(10) VALUE "SLEEP-CONS".
015300     03  FILLER                    PIC X(10) VALUE "EXERCISE  ".
015400     03  FILLER                    PIC X(10) VALUE "NUTRITION ".
015500 01  WS-RF-METRIC-TABLE REDEFINES WS-RF-METRIC-NAMES.
015600     03  WS-RF-METRIC-ENT OCCURS 5 TIMES INDEXED BY WS-RF-MET-IDX
015700                            PIC X(10).
015800*
015900 PROCEDURE               DIVISION.
016000*================================
016100*
016200 AA000-MAIN SECTION.
016300 AA000-START.
016400     PERFORM AA010-OPEN-FILES      THRU AA010-EXIT.
016500     PERFORM AA020-LOAD-DAILY-RECS THRU AA020-EXIT.
016600     PERFORM AA030-APPLY-WINDOW    THRU AA030-EXIT.
017100     PERFORM AA040-COMPUTE-BASELINES THRU AA040-EXIT.
017200     PERFORM AA050-DETECT-DIPS       THRU AA050-EXIT.
017300     PERFORM AA060-EVALUATE-STABLE   THRU AA060-EXIT.
017400     PERFORM AA070-ATTRIBUTE-FACTORS THRU AA070-EXIT.
017500     PERFORM AA080-BUILD-INSIGHT     THRU AA080-EXIT.
017600     PERFORM AA090-BUILD-EVIDENCE    THRU AA090-EXIT.
017700     PERFORM AA100-WRITE-SUMMARY     THRU AA100-EXIT.
017800     PERFORM AA110-WRITE-TIMESERIES  THRU AA110-EXIT.
017900     IF WS-RF-PRINT-REPORT
018000         PERFORM AA120-RUN-REPORT    THRU AA120-EXIT
018100     END-IF.
018200     PERFORM AA990-CLOSE-FILES       THRU AA990-EXIT.
018300     STOP RUN.
018400*
018500 AA010-OPEN-FILES.
018600     MOVE "DEMO0001"  TO WS-RF-USER-ID.
018700     MOVE RF-MAX-HISTORY-DAYS TO WS-RF-DAYS-WINDOW.
018800     OPEN INPUT  RF-DAILY-FILE.
018900     IF RF-DLY-STATUS NOT = "00"
019000         DISPLAY "RFA000 - OPEN ERROR ON RF-DAILY-FILE "
019100                 RF-DLY-STATUS
019200         STOP RUN
019300     END-IF.
019400     OPEN OUTPUT RF-SUMMARY-FILE.
019500     OPEN OUTPUT RF-TIMESERIES-FILE.
019600 AA010-EXIT.
019700     EXIT.
019800*
019900*  AA020 READS THE WHOLE CARD DECK INTO RF-DAILY-TABLE.  THE
020000*  DECK IS ALREADY IN ASCENDING DATE ORDER OFF THE TIMEKEEPING
020100*  TAPE, RFA000 DOES NOT RE-SORT IT.
020200*
020300 AA020-LOAD-DAILY-RECS.
020400     MOVE ZERO TO RF-DT-COUNT WS-RF-RECS-READ.
020500     READ RF-DAILY-FILE
020600         AT END SET WS-RF-AT-EOF TO TRUE
020700     END-READ.
020800     PERFORM AA021-LOAD-ONE-RECORD THRU AA021-EXIT
020900         UNTIL WS-RF-AT-EOF
021000            OR RF-DT-COUNT = 366.
021100 AA020-EXIT.
021200     EXIT.
021300*
021400 AA021-LOAD-ONE-RECORD.
021500     ADD 1 TO RF-DT-COUNT WS-RF-RECS-READ.
021600     SET RF-DT-IDX TO RF-DT-COUNT.
021700     MOVE DR-DATE         TO DT-DATE (RF-DT-IDX).
021800     MOVE DR-RECOVERY     TO DT-RECOVERY (RF-DT-IDX).
021900     MOVE DR-RECOVERY-F   TO DT-RECOVERY-F (RF-DT-IDX).
022000     MOVE DR-SLEEP-DUR    TO DT-SLEEP-DUR (RF-DT-IDX).
022100     MOVE DR-SLEEP-DUR-F  TO DT-SLEEP-DUR-F (RF-DT-IDX).
022200     MOVE DR-SLEEP-CONS   TO DT-SLEEP-CONS (RF-DT-IDX).
022300     MOVE DR-SLEEP-CONS-F TO DT-SLEEP-CONS-F (RF-DT-IDX).
022400     MOVE DR-EXERCISE     TO DT-EXERCISE (RF-DT-IDX).
022500     MOVE DR-EXERCISE-F   TO DT-EXERCISE-F (RF-DT-IDX).
022600     MOVE DR-NUTRITION    TO DT-NUTRITION (RF-DT-IDX).
022700     MOVE DR-NUTRITION-F  TO DT-NUTRITION-F (RF-DT-IDX).
022800     READ RF-DAILY-FILE
022900         AT END SET WS-RF-AT-EOF TO TRUE
023000     END-READ.
023100 AA021-EXIT.
023200     EXIT.
023300*
023400*  AA030 KEEPS ONLY THE TRAILING WS-RF-DAYS-WINDOW CARDS (THE
023500*  ANALYSIS WINDOW).  IF THE DECK IS SHORTER THAN THE WINDOW THE
023600*  WHOLE DECK IS KEPT AND THE SHORTFALL IS NOTED FOR THE REPORT.
023700*
023800 AA030-APPLY-WINDOW.
023900     IF RF-DT-COUNT IS GREATER THAN WS-RF-DAYS-WINDOW
024000         COMPUTE WS-RF-IX1 = RF-DT-COUNT - WS-RF-DAYS-WINDOW + 1
024100         MOVE ZERO TO WS-RF-DAYS-SHORT-BY
024200     ELSE
024300         MOVE 1 TO WS-RF-IX1
024400         COMPUTE WS-RF-DAYS-SHORT-BY =
024500                 WS-RF-DAYS-WINDOW - RF-DT-COUNT
024600     END-IF.
024700     MOVE ZERO TO RF-WT-COUNT.
024800     PERFORM AA031-COPY-ONE-WINDOW-DAY THRU AA031-EXIT
024900         VARYING WS-RF-IX1 FROM WS-RF-IX1 BY 1
025000             UNTIL WS-RF-IX1 IS GREATER THAN RF-DT-COUNT.
025100     MOVE RF-WT-COUNT TO WS-RF-RECS-WINDOWED.
025200 AA030-EXIT.
025300     EXIT.
025400*
025500 AA031-COPY-ONE-WINDOW-DAY.
025600     ADD 1 TO RF-WT-COUNT.
025700     SET RF-DT-IDX TO WS-RF-IX1.
025800     SET RF-WT-IDX TO RF-WT-COUNT.
025900     MOVE DT-DATE (RF-DT-IDX)       TO WT-DATE (RF-WT-IDX).
026000     MOVE DT-RECOVERY (RF-DT-IDX)   TO WT-RECOVERY (RF-WT-IDX).
026100     MOVE DT-RECOVERY-F (RF-DT-IDX) TO WT-RECOVERY-F (RF-WT-IDX).
026200     MOVE DT-SLEEP-DUR (RF-DT-IDX)  TO WT-SLEEP-DUR (RF-WT-IDX).
026300     MOVE DT-SLEEP-DUR-F (RF-DT-IDX)
026400                                    TO WT-SLEEP-DUR-F (RF-WT-IDX).
026500     MOVE DT-SLEEP-CONS (RF-DT-IDX) TO WT-SLEEP-CONS (RF-WT-IDX).
026600     MOVE DT-SLEEP-CONS-F (RF-DT-IDX)
026700                                    TO WT-SLEEP-CONS-F (RF-WT-IDX).
026800     MOVE DT-EXERCISE (RF-DT-IDX)   TO WT-EXERCISE (RF-WT-IDX).
026900     MOVE DT-EXERCISE-F (RF-DT-IDX) TO WT-EXERCISE-F (RF-WT-IDX).
027000     MOVE DT-NUTRITION (RF-DT-IDX)  TO WT-NUTRITION (RF-WT-IDX).
027100     MOVE DT-NUTRITION-F (RF-DT-IDX)
027200                                    TO WT-NUTRITION-F (RF-WT-IDX).
027300 AA031-EXIT.
027400     EXIT.
027500*
027600*  AA040 DRIVES RFABASE ONCE PER METRIC (RECOVERY, THEN THE
027700*  FOUR EXPLANATORY FACTORS) OVER THE TRAILING BASELINE WINDOW.
027800*
027900 AA040-COMPUTE-BASELINES.
028000     PERFORM AA041-ONE-METRIC-BASELINE THRU AA041-EXIT
028100         VARYING WS-RF-METRIC-IX FROM 1 BY 1
028200             UNTIL WS-RF-METRIC-IX IS GREATER THAN 5.
028300 AA040-EXIT.
028400     EXIT.
028500*
028600 AA041-ONE-METRIC-BASELINE.
028700     PERFORM ZZ010-BUILD-METRIC-ARRAY THRU ZZ010-EXIT.
028800     SET RF-BS-IDX TO WS-RF-METRIC-IX.
028900     MOVE WS-RF-METRIC-ENT (WS-RF-METRIC-IX) TO BS-KEY (RF-BS-IDX).
029000     CALL "RFABASE" USING RF-METRIC-ARRAY,
029100                           RF-CONSTANTS,
029200                           RF-BASELINE-ENTRY (RF-BS-IDX).
029300 AA041-EXIT.
029400     EXIT.
029500*
029600*  ZZ010 LOADS RF-METRIC-ARRAY WITH ONE COLUMN OF THE WINDOWED
029700*  DECK, PICKED OUT BY WS-RF-METRIC-IX.  USED BY AA041 AND ALSO
029800*  BY THE PARAGRAPHS BELOW THAT NEED ONE METRIC AT A TIME.
029900*
030000 ZZ010-BUILD-METRIC-ARRAY.
030100     MOVE RF-WT-COUNT TO RF-MV-COUNT.
030200     PERFORM ZZ011-BUILD-ONE-ENTRY THRU ZZ011-EXIT
030300         VARYING WS-RF-IX2 FROM 1 BY 1
030400             UNTIL WS-RF-IX2 IS GREATER THAN RF-WT-COUNT.
030500 ZZ010-EXIT.
030600     EXIT.
030700*
030800 ZZ011-BUILD-ONE-ENTRY.
030900     SET RF-WT-IDX TO WS-RF-IX2.
031000     SET RF-MV-IDX TO WS-RF-IX2.
031100     EVALUATE WS-RF-METRIC-IX
031200         WHEN RF-BS-RECOVERY
031300             MOVE WT-RECOVERY (RF-WT-IDX)   TO MV-VALUE (RF-MV-IDX)
031400             MOVE WT-RECOVERY-F (RF-WT-IDX) TO MV-FLAG (RF-MV-IDX)
031500         WHEN RF-BS-SLEEP-DUR
031600             MOVE WT-SLEEP-DUR (RF-WT-IDX)  TO MV-VALUE (RF-MV-IDX)
031700             MOVE WT-SLEEP-DUR-F (RF-WT-IDX) TO MV-FLAG (RF-MV-IDX)
031800         WHEN RF-BS-SLEEP-CONS
031900             MOVE WT-SLEEP-CONS (RF-WT-IDX) TO MV-VALUE (RF-MV-IDX)
032000             MOVE WT-SLEEP-CONS-F (RF-WT-IDX) TO MV-FLAG (RF-MV-IDX)
032100         WHEN RF-BS-EXERCISE
032200             MOVE WT-EXERCISE (RF-WT-IDX)   TO MV-VALUE (RF-MV-IDX)
032300             MOVE WT-EXERCISE-F (RF-WT-IDX) TO MV-FLAG (RF-MV-IDX)
032400         WHEN RF-BS-NUTRITION
032500             MOVE WT-NUTRITION (RF-WT-IDX)  TO MV-VALUE (RF-MV-IDX)
032600             MOVE WT-NUTRITION-F (RF-WT-IDX) TO MV-FLAG (RF-MV-IDX)
032700     END-EVALUATE.
032800 ZZ011-EXIT.
032900     EXIT.
033000*
033100 AA050-DETECT-DIPS.
033200     CALL "RFADIPS" USING RF-WINDOW-TABLE,
033300                           RF-CONSTANTS,
033400                           RF-BASELINE-TABLE,
033500                           RF-DIP-TABLE.
033600 AA050-EXIT.
033700     EXIT.
033800*
033900 AA060-EVALUATE-STABLE.
034000     CALL "RFASTAB" USING RF-WINDOW-TABLE,
034100                           RF-CONSTANTS,
034200                           RF-BASELINE-TABLE,
034300                           RF-DIP-TABLE,
034400                           RF-STABLE-RESULT.
034500 AA060-EXIT.
034600     EXIT.
034700*
034800 AA070-ATTRIBUTE-FACTORS.
034900     CALL "RFAPARE" USING RF-WINDOW-TABLE,
035000                           RF-CONSTANTS,
035100                           RF-BASELINE-TABLE,
035200                           RF-DIP-TABLE,
035300                           RF-FACTOR-TABLE,
035400                           RF-DOMINANT-KEY,
035500                           RF-DOMINANT-KEY-F,
035600                           RF-PARETO-REASON.
035700 AA070-EXIT.
035800     EXIT.
035900*
036000 AA080-BUILD-INSIGHT.
036100     CALL "RFAINSG" USING RF-WINDOW-TABLE,
036200                           RF-CONSTANTS,
036300                           RF-BASELINE-TABLE,
036400                           RF-STABLE-RESULT,
036500                           RF-DIP-TABLE,
036600                           RF-FACTOR-TABLE,
036700                           RF-DOMINANT-KEY,
036800                           RF-DOMINANT-KEY-F,
036900                           RF-PARETO-REASON,
037000                           RF-INSIGHT.
037100 AA080-EXIT.
037200     EXIT.
037300*
037400 AA090-BUILD-EVIDENCE.
037500     CALL "RFAEVID" USING RF-WINDOW-TABLE,
037600                           RF-CONSTANTS,
037700                           RF-BASELINE-TABLE,
037800                           RF-DIP-TABLE,
037900                           RF-TIMESERIES-TABLE.
038000 AA090-EXIT.
038100     EXIT.
038200*
038300*  AA100 WRITES THE ONE-PAGE TAGGED SUMMARY - HEADER LINE,
038400*  A LINE PER ATTRIBUTED FACTOR, THE INSIGHT TEXT, THEN TOTALS.
038500*
038600 AA100-WRITE-SUMMARY.
038700     MOVE SPACES TO RF-SUMMARY-LINE.
038800     STRING RF-TAG-HEADER DELIMITED BY SIZE
038900            WS-RF-USER-ID DELIMITED BY SIZE
039000            " STABLE=" DELIMITED BY SIZE
039100            RF-STABLE-FLAG DELIMITED BY SIZE
039200            " CONF=" DELIMITED BY SIZE
039300            IN-CONFIDENCE DELIMITED BY SIZE
039400       INTO RF-SUMMARY-LINE.
039500     WRITE RF-SUMMARY-FILE-LINE FROM RF-SUMMARY-LINE.
039600     PERFORM AA101-WRITE-ONE-FACTOR THRU AA101-EXIT
039700         VARYING WS-RF-IX1 FROM 1 BY 1
039800             UNTIL WS-RF-IX1 IS GREATER THAN RF-FA-COUNT.
039900     MOVE SPACES TO RF-SUMMARY-LINE.
040000     STRING RF-TAG-INSIGHT DELIMITED BY SIZE
040100            IN-TITLE DELIMITED BY SIZE
040200       INTO RF-SUMMARY-LINE.
040300     WRITE RF-SUMMARY-FILE-LINE FROM RF-SUMMARY-LINE.
040400     MOVE SPACES TO RF-SUMMARY-LINE.
040410     MOVE WS-RF-RECS-READ     TO WS-RF-RECS-READ-ED.
040420     MOVE WS-RF-RECS-WINDOWED TO WS-RF-RECS-WINDOWED-ED.
040430     MOVE RF-DE-COUNT         TO WS-RF-DE-COUNT-ED.
040500     STRING RF-TAG-TOTALS DELIMITED BY SIZE
040600            "READ=" DELIMITED BY SIZE
040700            WS-RF-RECS-READ-ED DELIMITED BY SIZE
040800            " WINDOWED=" DELIMITED BY SIZE
040900            WS-RF-RECS-WINDOWED-ED DELIMITED BY SIZE
041000            " DIPS=" DELIMITED BY SIZE
041100            WS-RF-DE-COUNT-ED DELIMITED BY SIZE
041200       INTO RF-SUMMARY-LINE.
041300     WRITE RF-SUMMARY-FILE-LINE FROM RF-SUMMARY-LINE.
041400 AA100-EXIT.
041500     EXIT.
041600*
041700 AA101-WRITE-ONE-FACTOR.
041800     SET RF-FA-IDX TO WS-RF-IX1.
041900     MOVE FA-PERCENT (RF-FA-IDX) TO WS-RF-EDIT-PCT-V.
042000     MOVE SPACES TO RF-SUMMARY-LINE.
042100     STRING RF-TAG-FACTOR DELIMITED BY SIZE
042200            FA-KEY (RF-FA-IDX) DELIMITED BY SIZE
042300            " PCT=" DELIMITED BY SIZE
042400            WS-RF-EDIT-PCT-C DELIMITED BY SIZE
042500       INTO RF-SUMMARY-LINE.
042600     WRITE RF-SUMMARY-FILE-LINE FROM RF-SUMMARY-LINE.
042700 AA101-EXIT.
042800     EXIT.
042900*
043000 AA110-WRITE-TIMESERIES.
043100     PERFORM AA111-WRITE-ONE-DAY THRU AA111-EXIT
043200         VARYING WS-RF-IX1 FROM 1 BY 1
043300             UNTIL WS-RF-IX1 IS GREATER THAN RF-TS-COUNT.
043400 AA110-EXIT.
043500     EXIT.
043600*
043700 AA111-WRITE-ONE-DAY.
043800     SET RF-TS-IDX TO WS-RF-IX1.
043900     MOVE TSE-DATE (RF-TS-IDX)         TO TS-DATE.
044000     MOVE TSE-RECOVERY (RF-TS-IDX)     TO TS-RECOVERY.
044100     MOVE TSE-RECOVERY-F (RF-TS-IDX)   TO TS-RECOVERY-F.
044200     MOVE TSE-SLEEP-DUR (RF-TS-IDX)    TO TS-SLEEP-DUR.
044300     MOVE TSE-SLEEP-DUR-F (RF-TS-IDX)  TO TS-SLEEP-DUR-F.
044400     MOVE TSE-SLEEP-CONS (RF-TS-IDX)   TO TS-SLEEP-CONS.
044500     MOVE TSE-SLEEP-CONS-F (RF-TS-IDX) TO TS-SLEEP-CONS-F.
044600     MOVE TSE-EXERCISE (RF-TS-IDX)     TO TS-EXERCISE.
044700     MOVE TSE-EXERCISE-F (RF-TS-IDX)   TO TS-EXERCISE-F.
044800     MOVE TSE-NUTRITION (RF-TS-IDX)    TO TS-NUTRITION.
044900     MOVE TSE-NUTRITION-F (RF-TS-IDX)  TO TS-NUTRITION-F.
045000     MOVE TSE-IS-DIP (RF-TS-IDX)       TO TS-IS-DIP.
045100     MOVE TSE-DIP-KIND (RF-TS-IDX)     TO TS-DIP-KIND.
045200     MOVE TSE-SLEEP-ABN (RF-TS-IDX)    TO TS-SLEEP-ABN.
045300     MOVE TSE-EXERCISE-ABN (RF-TS-IDX) TO TS-EXERCISE-ABN.
045400     MOVE TSE-NUTRITION-ABN (RF-TS-IDX) TO TS-NUTRITION-ABN.
045500     MOVE TSE-SLEEP-ABSZ (RF-TS-IDX)   TO TS-SLEEP-ABSZ.
045600     MOVE TSE-EXERCISE-ABSZ (RF-TS-IDX) TO TS-EXERCISE-ABSZ.
045700     MOVE TSE-NUTRITION-ABSZ (RF-TS-IDX) TO TS-NUTRITION-ABSZ.
045800     WRITE RF-TIMESERIES-DAY.
045900 AA111-EXIT.
046000     EXIT.
046100*
046200 AA120-RUN-REPORT.
046300     CALL "RFARPT" USING RF-WINDOW-TABLE,
046400                          RF-TIMESERIES-TABLE,
046500                          RF-FACTOR-TABLE,
046600                          RF-INSIGHT,
046700                          RF-STABLE-RESULT,
046800                          RF-DIP-TABLE,
046900                          RF-DOMINANT-KEY,
047000                          RF-DOMINANT-KEY-F,
047100                          WS-RF-USER-ID.
047200 AA120-EXIT.
047300     EXIT.
047400*
047500 AA990-CLOSE-FILES.
047600     CLOSE RF-DAILY-FILE RF-SUMMARY-FILE RF-TIMESERIES-FILE.
047700 AA990-EXIT.
047800     EXIT.
047900*

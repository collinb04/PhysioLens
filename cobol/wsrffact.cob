000100*******************************************
000200*                                          *
000300*  Working Storage For Factor             *
000400*     Attribution Table (Pareto Output)   *
000500*     Ranked descending by FA-Raw-Score,  *
000600*     capped at 3 entries.                *
000700*******************************************
000800*  Table size 3 entries of 26 bytes = 78 bytes.
000900*
001000* 20/11/25 VBC - CREATED.
001100*
001200 01  RF-FACTOR-TABLE.
001300     03  RF-FA-COUNT          PIC 9 COMP.
001400     03  RF-FACTOR-ENTRY OCCURS 0 TO 3 TIMES DEPENDING ON RF-FA-COUNT
001500                          INDEXED BY RF-FA-IDX.
001600         05  FA-KEY           PIC X(10).
001700         05  FA-PERCENT       PIC 9(3)V9(2)  COMP-3.
001800         05  FA-RAW-SCORE     PIC S9(4)V9(4) COMP-3.
001900         05  FA-OCCUR         PIC 9(3)       COMP.
002000         05  FA-AVG-ABS-Z     PIC S9(2)V9(4) COMP-3.
002050         05  FILLER           PIC X(2).
002100*
002200 01  RF-DOMINANT-KEY          PIC X(10).
002300 01  RF-DOMINANT-KEY-F        PIC X.
002400 01  RF-PARETO-REASON         PIC X(24).
002500*

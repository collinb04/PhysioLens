000100****************************************************************
000200*                                                               *
000300*   RFAEVID  --  BUILD THE DAY-BY-DAY EVIDENCE TABLE BEHIND    *
000400*                 THE INSIGHT - EVERY ABNORMAL READING,        *
000500*                 NOT JUST THE ONES THAT POINT ONE WAY         *
000600*                                                               *
000700****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200     PROGRAM-ID.         RFAEVID.
001300     AUTHOR.             LINDA FORSYTH.
001400     INSTALLATION.       APPLEWOOD COMPUTERS LTD - PERSONNEL DEPT.
001500     DATE-WRITTEN.       04/04/94.
001600     DATE-COMPILED.
001700     SECURITY.           COMPANY CONFIDENTIAL - STAFF HEALTH DATA.
001800*
001900*----------------------------------------------------------------
002000* 04/04/94 LRF - ORIGINAL.  SUPERVISORS WANTED THE WORKING BEHIND
002100*                THE INSIGHT CARD, NOT JUST THE HEADLINE.
002200* 11/09/98 MPK - Y2K REMEDIATION, NO DATE FIELDS IN THIS MODULE.
002300* 23/11/25 VBC - CONVERTED TO CALLED SUBPROGRAM, BUILDS
002400*                RF-TIMESERIES-TABLE IN MEMORY, RFA000 WRITES IT.
002500* 07/12/25 JDS - ABNORMAL FLAGS ARE NOW UNDIRECTED - A HIGH
002600*                EXERCISE READING SHOWS HERE EVEN THOUGH PARETO
002700*                ONLY BLAMES LOW EXERCISE FOR A DIP.
002800*----------------------------------------------------------------
002900*
003000 ENVIRONMENT             DIVISION.
003100*================================
003200*
003300 CONFIGURATION           SECTION.
003400 SOURCE-COMPUTER.        IBM-4341.
003500 OBJECT-COMPUTER.        IBM-4341.
003600 SPECIAL-NAMES.
003700     C01                      IS TOP-OF-FORM
003800     CLASS RF-YES-NO          IS "Y" "N".
003900*
004000 DATA                    DIVISION.
004100*================================
004200*
004300 WORKING-STORAGE          SECTION.
004400     COPY "WSRFZSC.COB".
004500     COPY "WSRFEDIT.COB".
004600*
004700 01  WS-GG-WORK.
004800     03  WS-GG-Z1                    PIC S9(2)V9(4) COMP-3.
004900     03  WS-GG-Z1-F                   PIC X.
005000     03  WS-GG-Z2                      PIC S9(2)V9(4) COMP-3.
005100     03  WS-GG-Z2-F                     PIC X.
005200     03  WS-GG-BEST-ABS                  PIC S9(2)V9(4) COMP-3.
005300     03  WS-GG-BEST-ABS-F                  PIC X.
005350     03  FILLER                             PIC X(2).
005400*
005500 01  WS-GG-WORK-ALT REDEFINES WS-GG-WORK.
005600     03  FILLER                       PIC X(15).
005700*
005800 LINKAGE                  SECTION.
005900     COPY "WSRFDTBL.COB".
006000     COPY "WSRFCONS.COB".
006100     COPY "WSRFBASE.COB".
006200     COPY "WSRFDIPE.COB".
006300     COPY "WSRFTSTB.COB".
006400*
006500 PROCEDURE               DIVISION USING RF-WINDOW-TABLE,
006600                                         RF-CONSTANTS,
006700                                         RF-BASELINE-TABLE,
006800                                         RF-DIP-TABLE,
006900                                         RF-TIMESERIES-TABLE.
007000*================================
007100*
007200 GG000-MAIN SECTION.
007300 GG000-START.
007400     MOVE RF-WT-COUNT TO RF-TS-COUNT.
007500     IF RF-TS-COUNT IS GREATER THAN ZERO
007600         PERFORM GG010-ONE-DAY THRU GG010-EXIT
007700             VARYING RF-WT-IDX FROM 1 BY 1
007800                 UNTIL RF-WT-IDX IS GREATER THAN RF-WT-COUNT
007900     END-IF.
008000     GOBACK.
008100*
008200*  GG010 COPIES THE RAW CARD VALUES ACROSS UNCHANGED AND THEN
008300*  WORKS OUT THE DIP KIND AND THE THREE ABNORMAL FLAGS FOR THE
008400*  ONE DAY AT RF-WT-IDX.  THE TIMESERIES TABLE RUNS ONE ENTRY
008500*  PER WINDOW DAY SO RF-TS-IDX ALWAYS TRACKS RF-WT-IDX.
008600*
008700 GG010-ONE-DAY.
008800     SET RF-TS-IDX TO RF-WT-IDX.
008900     MOVE WT-DATE (RF-WT-IDX)         TO TSE-DATE (RF-TS-IDX).
009000     MOVE WT-RECOVERY (RF-WT-IDX)     TO TSE-RECOVERY (RF-TS-IDX).
009100     MOVE WT-RECOVERY-F (RF-WT-IDX)   TO TSE-RECOVERY-F (RF-TS-IDX).
009200     MOVE WT-SLEEP-DUR (RF-WT-IDX)    TO TSE-SLEEP-DUR (RF-TS-IDX).
009300     MOVE WT-SLEEP-DUR-F (RF-WT-IDX)  TO TSE-SLEEP-DUR-F (RF-TS-IDX).
009400     MOVE WT-SLEEP-CONS (RF-WT-IDX)   TO TSE-SLEEP-CONS (RF-TS-IDX).
009500     MOVE WT-SLEEP-CONS-F (RF-WT-IDX) TO TSE-SLEEP-CONS-F (RF-TS-IDX).
009600     MOVE WT-EXERCISE (RF-WT-IDX)     TO TSE-EXERCISE (RF-TS-IDX).
009700     MOVE WT-EXERCISE-F (RF-WT-IDX)   TO TSE-EXERCISE-F (RF-TS-IDX).
009800     MOVE WT-NUTRITION (RF-WT-IDX)    TO TSE-NUTRITION (RF-TS-IDX).
009900     MOVE WT-NUTRITION-F (RF-WT-IDX)  TO TSE-NUTRITION-F (RF-TS-IDX).
010000     PERFORM GG020-FIND-DIP-KIND  THRU GG020-EXIT.
010100     PERFORM GG030-SLEEP-ABNORMAL THRU GG030-EXIT.
010200     PERFORM GG040-EXERCISE-ABNORMAL THRU GG040-EXIT.
010300     PERFORM GG050-NUTRITION-ABNORMAL THRU GG050-EXIT.
010400 GG010-EXIT.
010500     EXIT.
010600*
010700*  GG020 - A DAY CAN ONLY EVER BE LOGGED ONCE AS A DIP, BUT THE
010800*  TABLE IS WALKED IN FULL REGARDLESS - LARGE ALWAYS WINS OVER
010900*  PERSISTENT IF BOTH SOMEHOW CARRY THE SAME DATE.
011000*
011100 GG020-FIND-DIP-KIND.
011200     MOVE "none      " TO TSE-DIP-KIND (RF-TS-IDX).
011300     IF RF-DE-COUNT IS GREATER THAN ZERO
011400         PERFORM GG021-CHECK-ONE-DIP THRU GG021-EXIT
011500             VARYING RF-DE-IDX FROM 1 BY 1
011600                 UNTIL RF-DE-IDX IS GREATER THAN RF-DE-COUNT
011700     END-IF.
011800     IF TSE-DIP-KIND (RF-TS-IDX) NOT = "none      "
011900         MOVE "Y" TO TSE-IS-DIP (RF-TS-IDX)
012000     ELSE
012100         MOVE "N" TO TSE-IS-DIP (RF-TS-IDX)
012200     END-IF.
012300 GG020-EXIT.
012400     EXIT.
012500*
012600 GG021-CHECK-ONE-DIP.
012700     IF DE-DATE (RF-DE-IDX) = WT-DATE (RF-WT-IDX)
012800         IF DE-KIND (RF-DE-IDX) = "LARGE     "
012900             MOVE "LARGE     " TO TSE-DIP-KIND (RF-TS-IDX)
013000         ELSE
013100             IF TSE-DIP-KIND (RF-TS-IDX) = "none      "
013200                 MOVE "PERSISTENT" TO TSE-DIP-KIND (RF-TS-IDX)
013300             END-IF
013400         END-IF
013500     END-IF.
013600 GG021-EXIT.
013700     EXIT.
013800*
013900*  GG030 - SLEEP IS TWO CARD COLUMNS, DURATION AND CONSISTENCY -
014000*  WHICHEVER HAS THE BIGGER |Z| SPEAKS FOR THE FACTOR.  NO
014100*  DIRECTION FILTER HERE, UNLIKE RFAPARE - A HIGH READING SHOWS
014200*  JUST AS ABNORMAL AS A LOW ONE.
014300*
014400 GG030-SLEEP-ABNORMAL.
014500     SET RF-BS-IDX TO RF-BS-SLEEP-DUR.
014600     MOVE WT-SLEEP-DUR (RF-WT-IDX)   TO RF-ZSC-VALUE.
014700     MOVE WT-SLEEP-DUR-F (RF-WT-IDX) TO RF-ZSC-VALUE-F.
014800     PERFORM GG031-SCORE-ONE-FIELD THRU GG031-EXIT.
014900     MOVE RF-ZSC-RESULT   TO WS-GG-Z1.
015000     MOVE RF-ZSC-RESULT-F TO WS-GG-Z1-F.
015100     SET RF-BS-IDX TO RF-BS-SLEEP-CONS.
015200     MOVE WT-SLEEP-CONS (RF-WT-IDX)   TO RF-ZSC-VALUE.
015300     MOVE WT-SLEEP-CONS-F (RF-WT-IDX) TO RF-ZSC-VALUE-F.
015400     PERFORM GG031-SCORE-ONE-FIELD THRU GG031-EXIT.
015500     MOVE RF-ZSC-RESULT   TO WS-GG-Z2.
015600     MOVE RF-ZSC-RESULT-F TO WS-GG-Z2-F.
015700     PERFORM GG032-PICK-LARGER-ABS THRU GG032-EXIT.
015800     MOVE WS-GG-BEST-ABS TO TSE-SLEEP-ABSZ (RF-TS-IDX).
015900     IF WS-GG-BEST-ABS-F = "Y" AND WS-GG-BEST-ABS IS GREATER THAN
016000                                    OR EQUAL TO RF-ABNORMAL-ABS-Z
016100         MOVE "Y" TO TSE-SLEEP-ABN (RF-TS-IDX)
016200     ELSE
016300         MOVE "N" TO TSE-SLEEP-ABN (RF-TS-IDX)
016400     END-IF.
016500 GG030-EXIT.
016600     EXIT.
016700*
016800 GG031-SCORE-ONE-FIELD.
016900     MOVE BS-MEAN (RF-BS-IDX)   TO RF-ZSC-MEAN.
017000     MOVE BS-MEAN-F (RF-BS-IDX) TO RF-ZSC-MEAN-F.
017100     MOVE BS-STD (RF-BS-IDX)    TO RF-ZSC-STD.
017200     MOVE BS-STD-F (RF-BS-IDX)  TO RF-ZSC-STD-F.
017300     MOVE BS-N (RF-BS-IDX)      TO RF-ZSC-N.
017400     CALL "RFAZSC" USING RF-ZSC-PARMS.
017500 GG031-EXIT.
017600     EXIT.
017700*
017800*  GG032 - TAKES THE BIGGER |Z| OF THE TWO CANDIDATES LEFT IN
017900*  WS-GG-Z1/WS-GG-Z2, EITHER OR BOTH OF WHICH MAY BE UNSCORED.
018000*
018100 GG032-PICK-LARGER-ABS.
018200     MOVE ZERO TO WS-GG-BEST-ABS.
018300     MOVE "N" TO WS-GG-BEST-ABS-F.
018400     IF WS-GG-Z1-F = "Y"
018500         MOVE WS-GG-Z1 TO WS-GG-BEST-ABS
018600         IF WS-GG-BEST-ABS IS LESS THAN ZERO
018700             MULTIPLY WS-GG-BEST-ABS BY -1 GIVING WS-GG-BEST-ABS
018800         END-IF
018900         MOVE "Y" TO WS-GG-BEST-ABS-F
019000     END-IF.
019100     IF WS-GG-Z2-F = "Y"
019200         MOVE WS-GG-Z2 TO WS-GG-Z2
019300         IF WS-GG-Z2 IS LESS THAN ZERO
019400             MULTIPLY WS-GG-Z2 BY -1 GIVING WS-GG-Z2
019500         END-IF
019600         IF WS-GG-BEST-ABS-F NOT = "Y" OR WS-GG-Z2 IS GREATER THAN
019700                                          WS-GG-BEST-ABS
019800             MOVE WS-GG-Z2 TO WS-GG-BEST-ABS
019900             MOVE "Y" TO WS-GG-BEST-ABS-F
020000         END-IF
020100     END-IF.
020200 GG032-EXIT.
020300     EXIT.
020400*
020500 GG040-EXERCISE-ABNORMAL.
020600     SET RF-BS-IDX TO RF-BS-EXERCISE.
020700     MOVE WT-EXERCISE (RF-WT-IDX)   TO RF-ZSC-VALUE.
020800     MOVE WT-EXERCISE-F (RF-WT-IDX) TO RF-ZSC-VALUE-F.
020900     PERFORM GG031-SCORE-ONE-FIELD THRU GG031-EXIT.
021000     MOVE RF-ZSC-RESULT   TO WS-GG-Z1.
021100     MOVE RF-ZSC-RESULT-F TO WS-GG-Z1-F.
021200     MOVE "N" TO WS-GG-Z2-F.
021300     MOVE ZERO TO WS-GG-Z2.
021400     PERFORM GG032-PICK-LARGER-ABS THRU GG032-EXIT.
021500     MOVE WS-GG-BEST-ABS TO TSE-EXERCISE-ABSZ (RF-TS-IDX).
021600     IF WS-GG-BEST-ABS-F = "Y" AND WS-GG-BEST-ABS IS GREATER THAN
021700                                    OR EQUAL TO RF-ABNORMAL-ABS-Z
021800         MOVE "Y" TO TSE-EXERCISE-ABN (RF-TS-IDX)
021900     ELSE
022000         MOVE "N" TO TSE-EXERCISE-ABN (RF-TS-IDX)
022100     END-IF.
022200 GG040-EXIT.
022300     EXIT.
022400*
022500 GG050-NUTRITION-ABNORMAL.
022600     SET RF-BS-IDX TO RF-BS-NUTRITION.
022700     MOVE WT-NUTRITION (RF-WT-IDX)   TO RF-ZSC-VALUE.
022800     MOVE WT-NUTRITION-F (RF-WT-IDX) TO RF-ZSC-VALUE-F.
022900     PERFORM GG031-SCORE-ONE-FIELD THRU GG031-EXIT.
023000     MOVE RF-ZSC-RESULT   TO WS-GG-Z1.
023100     MOVE RF-ZSC-RESULT-F TO WS-GG-Z1-F.
023200     MOVE "N" TO WS-GG-Z2-F.
023300     MOVE ZERO TO WS-GG-Z2.
023400     PERFORM GG032-PICK-LARGER-ABS THRU GG032-EXIT.
023500     MOVE WS-GG-BEST-ABS TO TSE-NUTRITION-ABSZ (RF-TS-IDX).
023600     IF WS-GG-BEST-ABS-F = "Y" AND WS-GG-BEST-ABS IS GREATER THAN
023700                                    OR EQUAL TO RF-ABNORMAL-ABS-Z
023800         MOVE "Y" TO TSE-NUTRITION-ABN (RF-TS-IDX)
023900     ELSE
024000         MOVE "N" TO TSE-NUTRITION-ABN (RF-TS-IDX)
024100     END-IF.
024200 GG050-EXIT.
024300     EXIT.
024400*

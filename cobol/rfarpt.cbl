000100****************************************************************
000200*                                                               *
000300*   RFARPT  --  PRINT THE RECOVERY FACTOR ATTRIBUTION REPORT   *
000400*                FOR ONE USER'S WINDOW - HEADER, FACTOR TABLE, *
000500*                DAY-BY-DAY DETAIL AND DIP TOTALS              *
000600*                                                               *
000700****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200     PROGRAM-ID.         RFARPT.
001300     AUTHOR.             VIC CORRIGAN.
001400     INSTALLATION.       APPLEWOOD COMPUTERS LTD - PERSONNEL DEPT.
001500     DATE-WRITTEN.       14/05/89.
001600     DATE-COMPILED.
001700     SECURITY.           COMPANY CONFIDENTIAL - STAFF HEALTH DATA.
001800*
001900*----------------------------------------------------------------
002000* 14/05/89    VBC - ORIGINAL.  HAND-STRUNG PRINT LINES FOR THE
002100*                   RECOVERY FACTOR SUMMARY, ONE LINE PER WINDOWED
002200*                   DAY PLUS A HEADER BLOCK.
002300* 21/09/98    MPK - Y2K REMEDIATION.  TSE-DATE AND THE OTHER DATE
002400*                   FIELDS PRINTED ARE ALL CCYY-MM-DD ALREADY, NO
002500*                   CHANGE NEEDED.
002600* 14/05/2007  VBC - REPLACED THE OLD HAND-STRUNG PRINT LINES WITH
002700*                   REPORT WRITER ONCE THE SHOP MOVED ONTO THE NEW
002800*                   PRINT SPOOLER.
002900* 25/11/25    VBC - CONVERTED TO CALLED SUBPROGRAM FOR THE RECOVERY
003000*                   FACTOR ATTRIBUTION SUITE, OWNS ITS OWN PRINT
003100*                   FILE SO RFA000 DOES NOT NEED TO KNOW REPORT
003200*                   WRITER TO CALL IT.
003300* 08/12/25    JDS - DIP TOTALS LINE ADDED AT CUSTOMER SERVICES'
003400*                   REQUEST, THEY WERE COUNTING DIPS OFF THE
003500*                   DETAIL LISTING BY HAND.
003510* 10/12/25    VBC - DAY-DETAIL WAS NOT PRINTING THE FOUR RAW
003520*                   CARDS BEHIND THE ABNORMAL FLAGS, ONLY THE
003530*                   FLAGS THEMSELVES.  ADDED SLEEP DURATION,
003540*                   SLEEP CONSISTENCY, EXERCISE AND NUTRITION AS
003550*                   FOUR MORE SOURCE COLUMNS ACROSS THE RIGHT OF
003560*                   THE DETAIL LINE.
003600*----------------------------------------------------------------
003700*
003800 ENVIRONMENT             DIVISION.
003900*================================
004000*
004100 CONFIGURATION           SECTION.
004200 SOURCE-COMPUTER.        IBM-4341.
004300 OBJECT-COMPUTER.        IBM-4341.
004400 SPECIAL-NAMES.
004500     C01                      IS TOP-OF-FORM
004600     CLASS RF-YES-NO          IS "Y" "N".
004700*
004800 INPUT-OUTPUT             SECTION.
004900 FILE-CONTROL.
005000     COPY "SELRFRPT.COB".
005100*
005200 DATA                    DIVISION.
005300*================================
005400*
005500 FILE                    SECTION.
005600     COPY "FDRFRPT.COB".
005700*
005800 WORKING-STORAGE          SECTION.
005900     COPY "WSRFEDIT.COB".
006000*
006100 01  WS-HH-WORK.
006200     03  WS-HH-DIP-NUM             PIC 9 COMP.
006300     03  WS-HH-LARGE-NUM           PIC 9 COMP.
006400     03  WS-HH-PERSIST-NUM         PIC 9 COMP.
006500     03  WS-HH-WINDOW-SIZE         PIC 9(3) COMP.
006600     03  FILLER                    PIC X(2).
006700*
006800 01  WS-HH-WORK-ALT REDEFINES WS-HH-WORK.
006900     03  FILLER                    PIC X(5).
007000*
007100 01  RF-PRT-STATUS                 PIC XX VALUE "00".
007200*
007300 LINKAGE                  SECTION.
007400     COPY "WSRFDTBL.COB".
007500     COPY "WSRFTSTB.COB".
007600     COPY "WSRFFACT.COB".
007700     COPY "WSRFINSG.COB".
007800     COPY "WSRFSTAB.COB".
007900     COPY "WSRFDIPE.COB".
008000*
008100 01  LK-HH-USER-ID                 PIC X(10).
008200*
008300 REPORT                  SECTION.
008400*================================
008500*
008600 RD  RF-RECOVERY-REPORT
008700     CONTROL IS FINAL
008800     PAGE LIMIT IS 58 LINES
008900     HEADING 1
009000     FIRST DETAIL 10
009100     LAST DETAIL 54
009200     FOOTING 56.
009300*
009400 01  TYPE IS REPORT HEADING.
009500     03  LINE 1.
009600         05  COLUMN  2     PIC X(46)
009700                 VALUE "RECOVERY FACTOR ATTRIBUTION REPORT - RFARPT".
009800         05  COLUMN 60     PIC X(6)  VALUE "USER: ".
009900         05  COLUMN 66     PIC X(10) SOURCE LK-HH-USER-ID.
010000     03  LINE 3.
010100         05  COLUMN  2     PIC X(8)  VALUE "STABLE: ".
010200         05  COLUMN 10     PIC X     SOURCE RF-STABLE-FLAG.
010300         05  COLUMN 14     PIC X(10) VALUE "REASON:   ".
010400         05  COLUMN 24     PIC X(24) SOURCE RF-STABLE-REASON.
010500     03  LINE 4.
010600         05  COLUMN  2     PIC X(17) VALUE "DOMINANT FACTOR: ".
010700         05  COLUMN 19     PIC X(10) SOURCE RF-DOMINANT-KEY.
010800         05  COLUMN 31     PIC X(12) VALUE "CONFIDENCE: ".
010900         05  COLUMN 43     PIC X(6)  SOURCE IN-CONFIDENCE.
011000     03  LINE 6.
011100         05  COLUMN  2     PIC X(9)  VALUE "INSIGHT: ".
011200         05  COLUMN 11     PIC X(60) SOURCE IN-TITLE.
011300     03  LINE 7.
011400         05  COLUMN  2     PIC X(120) SOURCE IN-BODY.
011500*
011600 01  TYPE IS PAGE HEADING.
011700     03  LINE 9.
011800         05  COLUMN  2     PIC X(10) VALUE "FACTOR".
011900         05  COLUMN 14     PIC X(4)  VALUE "PCT%".
012000         05  COLUMN 20     PIC X(5)  VALUE "OCCUR".
012100         05  COLUMN 28     PIC X(11) VALUE "AVG ABS Z".
012200         05  COLUMN 42     PIC X(10) VALUE "DATE".
012300         05  COLUMN 54     PIC X(9)  VALUE "RECOVERY".
012400         05  COLUMN 64     PIC X(10) VALUE "DIP KIND".
012500         05  COLUMN 76     PIC X(18) VALUE "S-ABN  E-ABN  N-ABN".
012510         05  COLUMN 102    PIC X(6)  VALUE "S-DUR".
012520         05  COLUMN 109    PIC X(5)  VALUE "S-CON".
012530         05  COLUMN 115    PIC X(8)  VALUE "EXERC".
012540         05  COLUMN 124    PIC X(8)  VALUE "NUTR".
012600*
012700 01  FACTOR-DETAIL TYPE IS DETAIL.
012800     03  LINE PLUS 1.
012900         05  COLUMN  2     PIC X(10)     SOURCE FA-KEY (RF-FA-IDX).
013000         05  COLUMN 14     PIC ZZ9.99    SOURCE FA-PERCENT (RF-FA-IDX).
013100         05  COLUMN 20     PIC ZZ9       SOURCE FA-OCCUR (RF-FA-IDX).
013200         05  COLUMN 28     PIC Z9.9999   SOURCE FA-AVG-ABS-Z (RF-FA-IDX).
013300*
013400 01  DAY-DETAIL TYPE IS DETAIL.
013500     03  LINE PLUS 1.
013600         05  COLUMN 42     PIC X(10)     SOURCE TSE-DATE (RF-TS-IDX).
013700         05  COLUMN 54     PIC ZZ9.999   SOURCE TSE-RECOVERY (RF-TS-IDX).
013800         05  COLUMN 64     PIC X(10)     SOURCE TSE-DIP-KIND (RF-TS-IDX).
013900         05  COLUMN 76     PIC X         SOURCE TSE-SLEEP-ABN (RF-TS-IDX).
014000         05  COLUMN 83     PIC X         SOURCE TSE-EXERCISE-ABN (RF-TS-IDX).
014100         05  COLUMN 90     PIC X         SOURCE TSE-NUTRITION-ABN (RF-TS-IDX).
014200         05  COLUMN 98     PIC 9         SOURCE WS-HH-DIP-NUM.
014300         05  COLUMN 99     PIC 9         SOURCE WS-HH-LARGE-NUM.
014400         05  COLUMN 100    PIC 9         SOURCE WS-HH-PERSIST-NUM.
014410         05  COLUMN 102    PIC Z9.999    SOURCE TSE-SLEEP-DUR (RF-TS-IDX).
014420         05  COLUMN 109    PIC 9.999     SOURCE TSE-SLEEP-CONS (RF-TS-IDX).
014430         05  COLUMN 115    PIC ZZZ9.999  SOURCE TSE-EXERCISE (RF-TS-IDX).
014440         05  COLUMN 124    PIC ZZZ9.999  SOURCE TSE-NUTRITION (RF-TS-IDX).
014500*
014600 01  TOTALS-FOOTING TYPE IS CONTROL FOOTING FINAL.
014700     03  LINE PLUS 2.
014800         05  COLUMN  2     PIC X(22)   VALUE "TOTAL DIPS IN WINDOW: ".
014900         05  COLUMN 24     PIC ZZ9     SUM WS-HH-DIP-NUM.
015000         05  COLUMN 32     PIC X(12)   VALUE "LARGE DIPS: ".
015100         05  COLUMN 44     PIC ZZ9     SUM WS-HH-LARGE-NUM.
015200         05  COLUMN 52     PIC X(16)   VALUE "PERSISTENT DIPS:".
015300         05  COLUMN 69     PIC ZZ9     SUM WS-HH-PERSIST-NUM.
015400*
015500 PROCEDURE               DIVISION USING RF-WINDOW-TABLE,
015600                                         RF-TIMESERIES-TABLE,
015700                                         RF-FACTOR-TABLE,
015800                                         RF-INSIGHT,
015900                                         RF-STABLE-RESULT,
016000                                         RF-DIP-TABLE,
016100                                         RF-DOMINANT-KEY,
016200                                         RF-DOMINANT-KEY-F,
016300                                         LK-HH-USER-ID.
016400*================================
016500*
016600 HH000-MAIN SECTION.
016700 HH000-START.
016800     MOVE RF-WT-COUNT TO WS-HH-WINDOW-SIZE.
016900     OPEN OUTPUT RF-PRINT-FILE.
017000     IF RF-PRT-STATUS NOT = "00"
017100         DISPLAY "RFARPT - OPEN ERROR ON RF-PRINT-FILE " RF-PRT-STATUS
017200         GOBACK
017300     END-IF.
017400     INITIATE RF-RECOVERY-REPORT.
017500     PERFORM HH010-PRINT-FACTORS THRU HH010-EXIT.
017600     PERFORM HH020-PRINT-DAYS    THRU HH020-EXIT.
017700     TERMINATE RF-RECOVERY-REPORT.
017800     CLOSE RF-PRINT-FILE.
017900     GOBACK.
018000*
018100*  HH010 - ZERO TO THREE FACTOR ROWS, ALREADY RANKED BY RFAPARE.
018200*
018300 HH010-PRINT-FACTORS.
018400     IF RF-FA-COUNT IS GREATER THAN ZERO
018500         PERFORM HH011-ONE-FACTOR THRU HH011-EXIT
018600             VARYING RF-FA-IDX FROM 1 BY 1
018700                 UNTIL RF-FA-IDX IS GREATER THAN RF-FA-COUNT
018800     END-IF.
018900 HH010-EXIT.
019000     EXIT.
019100*
019200 HH011-ONE-FACTOR.
019300     GENERATE FACTOR-DETAIL.
019400 HH011-EXIT.
019500     EXIT.
019600*
019700*  HH020 - ONE ROW PER WINDOWED DAY, CARRYING THE DIP-COUNTING
019800*  FLAGS THE CONTROL FOOTING SUMS AT THE END OF THE REPORT.
019900*
020000 HH020-PRINT-DAYS.
020100     IF RF-TS-COUNT IS GREATER THAN ZERO
020200         PERFORM HH021-ONE-DAY THRU HH021-EXIT
020300             VARYING RF-TS-IDX FROM 1 BY 1
020400                 UNTIL RF-TS-IDX IS GREATER THAN RF-TS-COUNT
020500     END-IF.
020600 HH020-EXIT.
020700     EXIT.
020800*
020900 HH021-ONE-DAY.
021000     MOVE ZERO TO WS-HH-DIP-NUM WS-HH-LARGE-NUM WS-HH-PERSIST-NUM.
021100     IF TSE-IS-DIP (RF-TS-IDX) = "Y"
021200         MOVE 1 TO WS-HH-DIP-NUM
021300         IF TSE-DIP-KIND (RF-TS-IDX) = "LARGE     "
021400             MOVE 1 TO WS-HH-LARGE-NUM
021500         ELSE
021600             MOVE 1 TO WS-HH-PERSIST-NUM
021700         END-IF
021800     END-IF.
021900     GENERATE DAY-DETAIL.
022000 HH021-EXIT.
022100     EXIT.
022200*

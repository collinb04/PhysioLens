000100********************************************
000200*                                          *
000300*  Working Storage For Analysis Constants *
000400*     Recovery Factor Attribution batch   *
000500*     No key - single fixed table of the  *
000600*     run's governing thresholds.         *
000700********************************************
000800*  Size 96 bytes.
000900*
001000* THESE VALUES ARE THE ONLY COPY - DO NOT DUPLICATE ELSEWHERE.
001100*
001200* 18/11/25 VBC - CREATED FOR RFA CONVERSION FROM THE WEB PILOT.
001300* 22/11/25 VBC - ADDED RF-MAX-HISTORY-DAYS (THE CALLER-OVERRIDABLE
001400*                DEFAULT WINDOW) AFTER QA ASKED WHERE 30 CAME FROM.
001500* 02/12/25 JDS - CHG RF-DIP-WT-LARGE / PERSIST TO COMP-3, WERE X-TYPED.
001600*
001700 01  RF-CONSTANTS.
001800     03  RF-MIN-HISTORY-DAYS        PIC 9(3)      COMP   VALUE 30.
001900     03  RF-MAX-HISTORY-DAYS        PIC 9(3)      COMP   VALUE 30.
002000     03  RF-BASELINE-WINDOW-DAYS    PIC 9(3)      COMP   VALUE 14.
002100     03  RF-MAX-LAG-DAYS            PIC 9(3)      COMP   VALUE 3.
002200     03  RF-MIN-OBSERVATIONS        PIC 9(3)      COMP   VALUE 10.
002300     03  RF-MIN-CONSIST-WINDOWS     PIC 9(3)      COMP   VALUE 3.
002400     03  RF-PERSISTENT-DAYS         PIC 9(3)      COMP   VALUE 2.
002500     03  RF-MAX-EXPLAN-FACTORS      PIC 9         COMP   VALUE 3.
002600     03  RF-MIN-EFFECT-SIZE         PIC 9V9(4)    COMP-3 VALUE 0.1500.
002700     03  RF-MAX-NOISE-RATIO         PIC 9V9(4)    COMP-3 VALUE 0.4000.
002800     03  RF-LARGE-DIP-Z             PIC S9V9(4)   COMP-3 VALUE -1.2500.
002900     03  RF-PERSIST-DIP-Z           PIC S9V9(4)   COMP-3 VALUE -0.7500.
003000     03  RF-ABNORMAL-ABS-Z          PIC 9V9(4)    COMP-3 VALUE 1.2500.
003100     03  RF-DIP-WT-LARGE            PIC 9V99      COMP-3 VALUE 1.25.
003200     03  RF-DIP-WT-PERSIST          PIC 9V99      COMP-3 VALUE 1.00.
003300     03  RF-CV-THRESHOLD            PIC 9V9(4)    COMP-3 VALUE 0.0800.
003400     03  RF-ALLOWED-DIPS            PIC 9(3)      COMP   VALUE 0.
003500     03  RF-STATE-BAND-Z            PIC 9V99      COMP-3 VALUE 0.75.
003600     03  RF-VOLATILITY-RATIO        PIC 9V99      COMP-3 VALUE 0.15.
003700     03  RF-INCONSIST-DOWNWT        PIC 9V9       COMP-3 VALUE 0.5.
003800     03  RF-CONF-DIPS-HIGH          PIC 9(3)      COMP   VALUE 10.
003900     03  RF-CONF-LARGE-HIGH         PIC 9(3)      COMP   VALUE 2.
004000     03  RF-CONF-DIPS-MED           PIC 9(3)      COMP   VALUE 5.
004100     03  FILLER                     PIC X(18).
004200*

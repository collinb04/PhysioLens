000100*******************************************
000200*                                          *
000300*  Working Storage For The In-Memory      *
000400*     Timeseries Table - Built By         *
000500*     Evidence (RFAEVID), Written A       *
000600*     Record At A Time By RFA000.         *
000700*******************************************
000800*  Table size 0 to 60 entries of 77 bytes.
000900*
001000* 20/11/25 VBC - CREATED - SPLIT OUT OF WSRFTSDY SO THE FD COPYBOOK
001100*                ONLY EVER HOLDS ONE RECORD LAYOUT.
001200*
001300 01  RF-TIMESERIES-TABLE.
001400     03  RF-TS-COUNT               PIC 9(3) COMP.
001500     03  RF-TS-ENTRY OCCURS 0 TO 60 TIMES DEPENDING ON RF-TS-COUNT
001600                      INDEXED BY RF-TS-IDX.
001700         05  TSE-DATE              PIC X(10).
001800         05  TSE-RECOVERY          PIC S9(3)V9(3) COMP-3.
001900         05  TSE-RECOVERY-F        PIC X.
002000         05  TSE-SLEEP-DUR         PIC S9(2)V9(3) COMP-3.
002100         05  TSE-SLEEP-DUR-F       PIC X.
002200         05  TSE-SLEEP-CONS        PIC S9(1)V9(3) COMP-3.
002300         05  TSE-SLEEP-CONS-F      PIC X.
002400         05  TSE-EXERCISE          PIC S9(4)V9(3) COMP-3.
002500         05  TSE-EXERCISE-F        PIC X.
002600         05  TSE-NUTRITION         PIC S9(4)V9(3) COMP-3.
002700         05  TSE-NUTRITION-F       PIC X.
002800         05  TSE-IS-DIP            PIC X.
002900         05  TSE-DIP-KIND          PIC X(10).
003000         05  TSE-SLEEP-ABN         PIC X.
003100         05  TSE-EXERCISE-ABN      PIC X.
003200         05  TSE-NUTRITION-ABN     PIC X.
003300         05  TSE-SLEEP-ABSZ        PIC 9(2)V9(4) COMP-3.
003400         05  TSE-EXERCISE-ABSZ     PIC 9(2)V9(4) COMP-3.
003500         05  TSE-NUTRITION-ABSZ    PIC 9(2)V9(4) COMP-3.
003550         05  FILLER                PIC X(2).
003600*

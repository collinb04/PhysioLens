000100* 20/11/25 VBC - CREATED.
000200*
000300 SELECT RF-TIMESERIES-FILE ASSIGN TO "RFTSROUT"
000400     ORGANIZATION IS LINE SEQUENTIAL
000500     FILE STATUS IS RF-TSR-STATUS.
000600*

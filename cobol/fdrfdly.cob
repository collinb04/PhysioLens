000100* 18/11/25 VBC - CREATED.
000200*
000300 FD  RF-DAILY-FILE
000400     LABEL RECORDS ARE STANDARD.
000500 COPY "WSRFDREC.COB".
000600*

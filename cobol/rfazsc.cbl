000100****************************************************************
000200*                                                               *
000300*   RFAZSC  --  SHARED Z-SCORE SUBROUTINE                      *
000400*               (VALUE - MEAN) / STD DEV, GUARDED FOR          *
000500*               MISSING DATA AND A FLAT BASELINE                *
000600*                                                               *
000700****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200     PROGRAM-ID.         RFAZSC.
001300     AUTHOR.             P D QUIGLEY.
001400     INSTALLATION.       APPLEWOOD COMPUTERS LTD - PERSONNEL DEPT.
001500     DATE-WRITTEN.       11/11/94.
001600     DATE-COMPILED.
001700     SECURITY.           COMPANY CONFIDENTIAL - STAFF HEALTH DATA.
001800*
001900*----------------------------------------------------------------
002000* 11/11/94 PDQ - ORIGINAL, WRITTEN SO THE DIP AND PARETO LOGIC
002100*                DID NOT EACH CARRY THEIR OWN COPY OF THE SAME
002200*                DIVIDE.
002300* 17/09/98 MPK - Y2K REMEDIATION, NO DATE FIELDS IN THIS MODULE.
002400* 20/11/25 VBC - ADDED RF-ZSC-N, A STD DEV OF ZERO WAS PRODUCING
002500*                A DIVIDE EXCEPTION ON A PERFECTLY FLAT WEEK.
002600* 03/12/25 JDS - RESULT NOW COMES BACK FLAGGED "N" RATHER THAN
002700*                ZERO WHEN EITHER INPUT IS MISSING, A ZERO WAS
002800*                BEING MISREAD AS A REAL Z-SCORE BY RFAPARE.
002810* 10/12/25 VBC - STD DEV OF ZERO NO LONGER FORCES A NULL RESULT.
002820*                NOW SCORES ZERO WHEN THE VALUE EQUALS THE MEAN
002830*                AND ONLY NULLS WHEN IT DOES NOT - A FLAT WEEK
002840*                WITH THE SAME READING EVERY DAY IS NOT A DIP.
002850*                ALSO DROPPED THE N LESS THAN 2 FLOOR, IT WAS
002860*                NULLING DAYS THE BASELINE ITSELF TREATS AS GOOD.
002900*----------------------------------------------------------------
003000*
003100 ENVIRONMENT             DIVISION.
003200*================================
003300*
003400 CONFIGURATION           SECTION.
003500 SOURCE-COMPUTER.        IBM-4341.
003600 OBJECT-COMPUTER.        IBM-4341.
003700 SPECIAL-NAMES.
003800     C01                      IS TOP-OF-FORM
003900     CLASS RF-YES-NO          IS "Y" "N".
004000*
004100 DATA                    DIVISION.
004200*================================
004300*
004400 WORKING-STORAGE          SECTION.
004500     COPY "WSRFEDIT.COB".
004600*
004700 01  WS-ZZ-WORK.
004800     03  WS-ZZ-DIFF                PIC S9(4)V9(4) COMP-3.
004850     03  FILLER                    PIC X(2).
004900*
005000 LINKAGE                  SECTION.
005100     COPY "WSRFZSC.COB".
005200*
005300 PROCEDURE               DIVISION USING RF-ZSC-PARMS.
005400*================================
005500*
005600 HH000-MAIN SECTION.
005700 HH000-START.
005800     IF RF-ZSC-VALUE-MISSING OR RF-ZSC-MEAN-MISSING
005900                               OR RF-ZSC-STD-MISSING
006000         MOVE "N" TO RF-ZSC-RESULT-F
006100         MOVE ZERO TO RF-ZSC-RESULT
006200         GOBACK
006300     END-IF.
006400     IF RF-ZSC-N = ZERO
006500         MOVE "N" TO RF-ZSC-RESULT-F
006600         MOVE ZERO TO RF-ZSC-RESULT
006700         GOBACK
006800     END-IF.
006810*  A FLAT BASELINE (STD DEV ZERO) HAS NO SPREAD TO DIVIDE BY -
006820*  SCORE IT ZERO WHEN THE READING MATCHES THE FLAT MEAN, BUT A
006830*  READING THAT DIFFERS FROM A FLAT MEAN HAS NO DEFINED Z, SO
006840*  THAT STAYS NULL RATHER THAN DIVIDING BY ZERO.
006850     IF RF-ZSC-STD = ZERO
006860         IF RF-ZSC-VALUE = RF-ZSC-MEAN
006870             MOVE ZERO TO RF-ZSC-RESULT
006880             MOVE "Y" TO RF-ZSC-RESULT-F
006890         ELSE
006900             MOVE ZERO TO RF-ZSC-RESULT
006910             MOVE "N" TO RF-ZSC-RESULT-F
006920         END-IF
006930         GOBACK
006940     END-IF.
006950     COMPUTE WS-ZZ-DIFF = RF-ZSC-VALUE - RF-ZSC-MEAN.
007000     COMPUTE RF-ZSC-RESULT ROUNDED = WS-ZZ-DIFF / RF-ZSC-STD.
007100     MOVE "Y" TO RF-ZSC-RESULT-F.
007200     GOBACK.
007300*

000100*******************************************
000200*                                          *
000300*  Record Definition For Daily Health     *
000400*           Record  File                  *
000500*     Uses DR-Date as key (ascending)     *
000600*******************************************
000700*  File size 50 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 18/11/25 VBC - CREATED.
001200* 20/11/25 VBC - ADDED PER-FIELD PRESENT FLAGS, SOURCE DATA CAN
001300*                ARRIVE WITH ANY OF THE FIVE METRICS MISSING.
001400* 01/12/25 JDS - WIDENED DR-EXERCISE, SAW A 900+ CALORIE DAY IN QA.
001500*
001600 01  RF-DAILY-RECORD.
001700     03  DR-DATE               PIC X(10).
001800     03  DR-RECOVERY           PIC S9(3)V9(3).
001900*    DR-RECOVERY-F ETC. ARE Y/N PRESENT FLAGS, N MEANS THE VALUE
002000*    FOR THAT DAY IS ABSENT AND MUST BE SKIPPED IN ALL STATISTICS.
002100     03  DR-RECOVERY-F         PIC X.
002200     03  DR-SLEEP-DUR          PIC S9(2)V9(3).
002300     03  DR-SLEEP-DUR-F        PIC X.
002400     03  DR-SLEEP-CONS         PIC S9(1)V9(3).
002500     03  DR-SLEEP-CONS-F       PIC X.
002600     03  DR-EXERCISE           PIC S9(4)V9(3).
002700     03  DR-EXERCISE-F         PIC X.
002800     03  DR-NUTRITION          PIC S9(4)V9(3).
002900     03  DR-NUTRITION-F        PIC X.
003000     03  FILLER                PIC X(6).
003100*

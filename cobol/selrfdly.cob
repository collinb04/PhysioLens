000100* 18/11/25 VBC - CREATED.
000200*
000300 SELECT RF-DAILY-FILE ASSIGN TO "RFDLYIN"
000400     ORGANIZATION IS LINE SEQUENTIAL
000500     FILE STATUS IS RF-DLY-STATUS.
000600*

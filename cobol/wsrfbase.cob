000100*******************************************
000200*                                          *
000300*  Working Storage For Baseline Stats     *
000400*     One entry per explanatory metric    *
000500*     Indexed RF-BS-RECOVERY .. NUTRI     *
000600*******************************************
000700*  Table size 5 entries of 14 bytes = 70 bytes.
000800*
000900* 18/11/25 VBC - CREATED.
001000* 25/11/25 VBC - ADDED BS-KEY SO THE PARETO AND INSIGHT CALLS CAN
001100*                FIND "THIS METRIC'S" ENTRY WITHOUT A FIXED SUBSCRIPT.
001200*
001300 01  RF-BASELINE-TABLE.
001400     03  RF-BASELINE-ENTRY OCCURS 5 TIMES
001500                            INDEXED BY RF-BS-IDX.
001600         05  BS-KEY          PIC X(10).
001700         05  BS-MEAN         PIC S9(4)V9(4) COMP-3.
001800         05  BS-MEAN-F       PIC X.
001900         05  BS-STD          PIC S9(4)V9(4) COMP-3.
002000         05  BS-STD-F        PIC X.
002100         05  BS-N            PIC 9(3)       COMP.
002150         05  FILLER          PIC X(2).
002200*
002300* SUBSCRIPT CONSTANTS - MATCH THE LOAD ORDER IN RFA000 AA040.
002400*
002500 01  RF-BASELINE-SUBS.
002600     03  RF-BS-RECOVERY      PIC 9 COMP VALUE 1.
002700     03  RF-BS-SLEEP-DUR     PIC 9 COMP VALUE 2.
002800     03  RF-BS-SLEEP-CONS    PIC 9 COMP VALUE 3.
002900     03  RF-BS-EXERCISE      PIC 9 COMP VALUE 4.
003000     03  RF-BS-NUTRITION     PIC 9 COMP VALUE 5.
003050     03  FILLER              PIC X(2).
003100*

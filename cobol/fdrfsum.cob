000100* 21/11/25 VBC - CREATED.
000200*
000300 FD  RF-SUMMARY-FILE
000400     LABEL RECORDS ARE STANDARD.
000500 01  RF-SUMMARY-FILE-LINE      PIC X(132).
000600*

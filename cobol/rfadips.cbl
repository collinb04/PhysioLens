000100****************************************************************
000200*                                                               *
000300*   RFADIPS  --  DETECT RECOVERY DIPS AGAINST THE RECOVERY     *
000400*                 BASELINE - LARGE (SINGLE DAY) AND            *
000500*                 PERSISTENT (MULTI DAY RUN)                   *
000600*                                                               *
000700****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200     PROGRAM-ID.         RFADIPS.
001300     AUTHOR.             R T HOLLIS.
001400     INSTALLATION.       APPLEWOOD COMPUTERS LTD - PERSONNEL DEPT.
001500     DATE-WRITTEN.       19/01/93.
001600     DATE-COMPILED.
001700     SECURITY.           COMPANY CONFIDENTIAL - STAFF HEALTH DATA.
001800*
001900*----------------------------------------------------------------
002000* 19/01/93 RTH - ORIGINAL.  SINGLE-DAY DIP ONLY, NURSE ASKED FOR
002100*                A RUN-LENGTH RULE TO STOP ONE BAD NIGHT BEING
002200*                FLAGGED.
002300* 19/01/93 RTH - ADDED THE PERSISTENT RUN RULE THE SAME WEEK,
002400*                MINIMUM RUN LENGTH 2 DAYS.
002500* 11/11/94 PDQ - LARGE AND PERSISTENT NOW DEDUPED, LARGE WINS ON
002600*                A DATE THAT QUALIFIES BOTH WAYS.
002700* 17/09/98 MPK - Y2K REMEDIATION, NO DATE ARITHMETIC IN THIS
002800*                MODULE, DATES ARE CARRIED AS TEXT KEYS ONLY.
002900* 18/11/25 VBC - CONVERTED TO CALLED SUBPROGRAM, Z-SCORE WORK
003000*                MOVED OUT TO THE SHARED RFAZSC ROUTINE.
003100* 09/12/25 JDS - ADDED THE THREE GATING CHECKS, A SHORT HISTORY
003200*                WAS PRODUCING PHANTOM DIPS OFF AN UNRELIABLE
003300*                BASELINE.
003400*----------------------------------------------------------------
003500*
003600 ENVIRONMENT             DIVISION.
003700*================================
003800*
003900 CONFIGURATION           SECTION.
004000 SOURCE-COMPUTER.        IBM-4341.
004100 OBJECT-COMPUTER.        IBM-4341.
004200 SPECIAL-NAMES.
004300     C01                      IS TOP-OF-FORM
004400     CLASS RF-YES-NO          IS "Y" "N".
004500*
004600 DATA                    DIVISION.
004700*================================
004800*
004900 WORKING-STORAGE          SECTION.
005000     COPY "WSRFZSC.COB".
005100     COPY "WSRFEDIT.COB".
005200*
005300*  ONE ENTRY PER WINDOWED DAY - Z-SCORE AND THE THREE WORKING
005400*  FLAGS THE RUN-DETECTION LOGIC NEEDS.
005500*
005600 01  WS-CC-DAY-TABLE.
005700     03  WS-CC-COUNT               PIC 9(3) COMP.
005800     03  WS-CC-DAY-ENT OCCURS 0 TO 60 TIMES
005900                         DEPENDING ON WS-CC-COUNT
006000                         INDEXED BY WS-CC-IX.
006100         05  CC-Z                  PIC S9(2)V9(4) COMP-3.
006200         05  CC-Z-F                PIC X.
006300         05  CC-LARGE               PIC X.
006400         05  CC-PCAND               PIC X.
006500         05  CC-PERSIST             PIC X.
006550         05  FILLER                 PIC X(2).
006600*
006700 01  WS-CC-DAY-TABLE-ALT REDEFINES WS-CC-DAY-TABLE.
006800     03  FILLER                     PIC X(2) COMP.
006900     03  FILLER                     PIC X(480).
007000*
007100 01  WS-CC-SUBS.
007200     03  WS-CC-RUN-START            PIC 9(3) COMP.
007300     03  WS-CC-RUN-LEN              PIC 9(3) COMP.
007400     03  WS-CC-SAVE-IX              PIC 9(3) COMP.
007450     03  FILLER                     PIC X(2).
007500*
007600 01  WS-CC-SWITCHES.
007700     03  WS-CC-GATE-FAILED          PIC X VALUE "N".
007750     03  FILLER                     PIC X(2).
007800*
007900 LINKAGE                  SECTION.
008000     COPY "WSRFDTBL.COB".
008100     COPY "WSRFCONS.COB".
008200     COPY "WSRFBASE.COB".
008300     COPY "WSRFDIPE.COB".
008400*
008500 PROCEDURE               DIVISION USING RF-WINDOW-TABLE,
008600                                         RF-CONSTANTS,
008700                                         RF-BASELINE-TABLE,
008800                                         RF-DIP-TABLE.
008900*================================
009000*
009100 CC000-MAIN SECTION.
009200 CC000-START.
009300     MOVE ZERO TO RF-DE-COUNT.
009400     PERFORM CC010-CHECK-GATES THRU CC010-EXIT.
009500     IF WS-CC-GATE-FAILED = "Y"
009600         GOBACK
009700     END-IF.
009800     PERFORM CC020-COMPUTE-Z-SCORES THRU CC020-EXIT.
009900     PERFORM CC030-FLAG-CANDIDATES  THRU CC030-EXIT.
010000     PERFORM CC040-MARK-RUNS        THRU CC040-EXIT.
010100     PERFORM CC050-ASSEMBLE-DIPS    THRU CC050-EXIT.
010200     GOBACK.
010300*
010400*  CC010 - THREE GATES FROM THE ANALYSIS STANDARD.  ANY FAILURE
010500*  MEANS ZERO DIPS ARE REPORTED, NOT AN ERROR.
010600*
010700 CC010-CHECK-GATES.
010800     SET RF-BS-IDX TO RF-BS-RECOVERY.
010900     MOVE "N" TO WS-CC-GATE-FAILED.
011000     IF RF-WT-COUNT IS LESS THAN RF-MIN-HISTORY-DAYS
011100         MOVE "Y" TO WS-CC-GATE-FAILED
011200         GO TO CC010-EXIT
011300     END-IF.
011400     IF BS-MEAN-F (RF-BS-IDX) NOT = "Y"
011500                OR BS-STD-F (RF-BS-IDX) NOT = "Y"
011600         MOVE "Y" TO WS-CC-GATE-FAILED
011700         GO TO CC010-EXIT
011800     END-IF.
011900     IF BS-N (RF-BS-IDX) IS LESS THAN RF-MIN-OBSERVATIONS
012000         MOVE "Y" TO WS-CC-GATE-FAILED
012100     END-IF.
012200 CC010-EXIT.
012300     EXIT.
012400*
012500 CC020-COMPUTE-Z-SCORES.
012600     SET RF-BS-IDX TO RF-BS-RECOVERY.
012700     MOVE RF-WT-COUNT TO WS-CC-COUNT.
012800     PERFORM CC021-ONE-DAY-Z THRU CC021-EXIT
012900         VARYING WS-CC-IX FROM 1 BY 1
013000             UNTIL WS-CC-IX IS GREATER THAN WS-CC-COUNT.
013100 CC020-EXIT.
013200     EXIT.
013300*
013400 CC021-ONE-DAY-Z.
013500     SET RF-WT-IDX TO WS-CC-IX.
013600     MOVE WT-RECOVERY (RF-WT-IDX)     TO RF-ZSC-VALUE.
013700     MOVE WT-RECOVERY-F (RF-WT-IDX)   TO RF-ZSC-VALUE-F.
013800     MOVE BS-MEAN (RF-BS-IDX)         TO RF-ZSC-MEAN.
013900     MOVE BS-MEAN-F (RF-BS-IDX)       TO RF-ZSC-MEAN-F.
014000     MOVE BS-STD (RF-BS-IDX)          TO RF-ZSC-STD.
014100     MOVE BS-STD-F (RF-BS-IDX)        TO RF-ZSC-STD-F.
014200     MOVE BS-N (RF-BS-IDX)            TO RF-ZSC-N.
014300     CALL "RFAZSC" USING RF-ZSC-PARMS.
014400     MOVE RF-ZSC-RESULT   TO CC-Z (WS-CC-IX).
014500     MOVE RF-ZSC-RESULT-F TO CC-Z-F (WS-CC-IX).
014600 CC021-EXIT.
014700     EXIT.
014800*
014900*  CC030 - PER-DAY LARGE FLAG AND PERSISTENT-CANDIDATE FLAG.
015000*  THE RUN LOGIC IN CC040 TURNS CANDIDATES INTO REAL PERSISTENT
015100*  DAYS ONLY WHEN THE RUN REACHES RF-PERSISTENT-DAYS.
015200*
015300 CC030-FLAG-CANDIDATES.
015400     PERFORM CC031-ONE-DAY-FLAG THRU CC031-EXIT
015500         VARYING WS-CC-IX FROM 1 BY 1
015600             UNTIL WS-CC-IX IS GREATER THAN WS-CC-COUNT.
015700 CC030-EXIT.
015800     EXIT.
015900*
016000 CC031-ONE-DAY-FLAG.
016100     MOVE "N" TO CC-LARGE (WS-CC-IX).
016200     MOVE "N" TO CC-PCAND (WS-CC-IX).
016300     MOVE "N" TO CC-PERSIST (WS-CC-IX).
016400     IF CC-Z-F (WS-CC-IX) = "Y"
016500         IF CC-Z (WS-CC-IX) IS LESS THAN OR EQUAL TO
016600                                         RF-LARGE-DIP-Z
016700             MOVE "Y" TO CC-LARGE (WS-CC-IX)
016800         END-IF
016900         IF CC-Z (WS-CC-IX) IS LESS THAN OR EQUAL TO
017000                                         RF-PERSIST-DIP-Z
017100             MOVE "Y" TO CC-PCAND (WS-CC-IX)
017200         END-IF
017300     END-IF.
017400 CC031-EXIT.
017500     EXIT.
017600*
017700*  CC040 - WALKS THE CANDIDATE FLAGS LOOKING FOR RUNS OF TWO OR
017800*  MORE CONSECUTIVE DAYS.  A RUN THAT IS STILL OPEN AT THE LAST
017900*  DAY OF THE WINDOW IS CLOSED AND TESTED THE SAME AS ANY OTHER.
018000*
018100 CC040-MARK-RUNS.
018200     MOVE ZERO TO WS-CC-RUN-START WS-CC-RUN-LEN.
018300     PERFORM CC041-WALK-ONE-DAY THRU CC041-EXIT
018400         VARYING WS-CC-IX FROM 1 BY 1
018500             UNTIL WS-CC-IX IS GREATER THAN WS-CC-COUNT.
018600     IF WS-CC-RUN-LEN IS GREATER THAN OR EQUAL TO
018700                                     RF-PERSISTENT-DAYS
018800         PERFORM CC042-MARK-RUN-PERSIST THRU CC042-EXIT
018900     END-IF.
019000 CC040-EXIT.
019100     EXIT.
019200*
019300 CC041-WALK-ONE-DAY.
019400     IF CC-PCAND (WS-CC-IX) = "Y"
019500         IF WS-CC-RUN-LEN = ZERO
019600             MOVE WS-CC-IX TO WS-CC-RUN-START
019700         END-IF
019800         ADD 1 TO WS-CC-RUN-LEN
019900     ELSE
020000         IF WS-CC-RUN-LEN IS GREATER THAN OR EQUAL TO
020100                                         RF-PERSISTENT-DAYS
020200             PERFORM CC042-MARK-RUN-PERSIST THRU CC042-EXIT
020300         END-IF
020400         MOVE ZERO TO WS-CC-RUN-LEN
020500     END-IF.
020600 CC041-EXIT.
020700     EXIT.
020800*
020900 CC042-MARK-RUN-PERSIST.
021000     MOVE WS-CC-IX TO WS-CC-SAVE-IX.
021100     PERFORM CC043-MARK-ONE-RUN-DAY THRU CC043-EXIT
021200         VARYING WS-CC-IX FROM WS-CC-RUN-START BY 1
021300             UNTIL WS-CC-IX IS GREATER THAN WS-CC-SAVE-IX
021400                OR WS-CC-IX IS GREATER THAN WS-CC-COUNT.
021500     MOVE WS-CC-SAVE-IX TO WS-CC-IX.
021600 CC042-EXIT.
021700     EXIT.
021800*
021900 CC043-MARK-ONE-RUN-DAY.
022000     MOVE "Y" TO CC-PERSIST (WS-CC-IX).
022100 CC043-EXIT.
022200     EXIT.
022300*
022400*  CC050 - SINGLE CHRONOLOGICAL PASS BUILDING RF-DIP-TABLE.
022500*  LARGE TAKES PRIORITY OVER PERSISTENT ON THE SAME DAY.
022600*
022700 CC050-ASSEMBLE-DIPS.
022800     PERFORM CC051-ONE-DAY-OUTPUT THRU CC051-EXIT
022900         VARYING WS-CC-IX FROM 1 BY 1
023000             UNTIL WS-CC-IX IS GREATER THAN WS-CC-COUNT.
023100 CC050-EXIT.
023200     EXIT.
023300*
023400 CC051-ONE-DAY-OUTPUT.
023500     IF CC-LARGE (WS-CC-IX) = "Y"
023600         PERFORM CC052-ADD-DIP-ENTRY THRU CC052-EXIT
023700         MOVE "LARGE     " TO DE-KIND (RF-DE-IDX)
023800     ELSE
023900         IF CC-PERSIST (WS-CC-IX) = "Y"
024000             PERFORM CC052-ADD-DIP-ENTRY THRU CC052-EXIT
024100             MOVE "PERSISTENT" TO DE-KIND (RF-DE-IDX)
024200         END-IF
024300     END-IF.
024400 CC051-EXIT.
024500     EXIT.
024600*
024700 CC052-ADD-DIP-ENTRY.
024800     SET RF-WT-IDX TO WS-CC-IX.
024900     ADD 1 TO RF-DE-COUNT.
025000     SET RF-DE-IDX TO RF-DE-COUNT.
025100     MOVE WT-DATE (RF-WT-IDX)     TO DE-DATE (RF-DE-IDX).
025200     MOVE WT-RECOVERY (RF-WT-IDX) TO DE-RECOVERY (RF-DE-IDX).
025300     MOVE BS-MEAN (RF-BS-IDX)     TO DE-BASE-MEAN (RF-DE-IDX).
025400     MOVE CC-Z (WS-CC-IX)         TO DE-Z (RF-DE-IDX).
025500     COMPUTE DE-MAGNITUDE (RF-DE-IDX) =
025600             BS-MEAN (RF-BS-IDX) - WT-RECOVERY (RF-WT-IDX).
025700 CC052-EXIT.
025800     EXIT.
025900*

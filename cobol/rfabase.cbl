000100****************************************************************
000200*                                                               *
000300*   RFABASE  --  COMPUTE ONE METRIC'S BASELINE MEAN AND        *
000400*                 POPULATION STANDARD DEVIATION                *
000500*                                                               *
000600****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100     PROGRAM-ID.         RFABASE.
001200     AUTHOR.             R T HOLLIS.
001300     INSTALLATION.       APPLEWOOD COMPUTERS LTD - PERSONNEL DEPT.
001400     DATE-WRITTEN.       30/09/88.
001500     DATE-COMPILED.
001600     SECURITY.           COMPANY CONFIDENTIAL - STAFF HEALTH DATA.
001700*
001800*----------------------------------------------------------------
001900* 30/09/88 RTH - ORIGINAL, CUT OUT OF THE MAIN PROGRAM WHEN THE
002000*                ROLLING BASELINE WAS ADDED.
002100* 22/08/91 PDQ - WIDENED TO TAKE ANY OF THE FIVE CARD COLUMNS,
002200*                NOT JUST THE RECOVERY SCORE.
002300* 19/01/93 RTH - POPULATION STD DEV CONFIRMED CORRECT AGAINST
002400*                NURSE'S HAND CALCULATION, DIVISOR IS N NOT N-1.
002500* 17/09/98 MPK - Y2K REMEDIATION, NO DATE FIELDS IN THIS MODULE.
002600* 18/11/25 VBC - CONVERTED TO A SEPARATELY CALLED SUBPROGRAM,
002700*                TAKES RF-METRIC-ARRAY SO ANY METRIC CAN BE
002800*                BASELINED WITH ONE COPY OF THE LOGIC.
002900* 03/12/25 JDS - SKIPS ENTRIES FLAGGED NULL (MV-FLAG = "N") SO A
003000*                MISSED SLEEP CARD DOES NOT DRAG THE MEAN DOWN.
003010* 10/12/25 VBC - BB010 WAS NULLING THE BASELINE WHENEVER FEWER
003020*                THAN RF-MIN-OBSERVATIONS DAYS WERE USABLE, FOR
003030*                ANY OF THE FIVE METRICS.  THAT THRESHOLD BELONGS
003040*                TO RFADIPS AND RFASTAB, AGAINST THE RECOVERY
003050*                BASELINE ONLY - IT WAS SUPPRESSING A SPARSELY
003060*                LOGGED FACTOR'S Z-SCORE EVERYWHERE ELSE AND
003070*                MASKING RFASTAB'S OWN "NOT ENOUGH RECOVERY
003080*                READINGS" REASON CODE.  BB010 NOW ONLY NULLS A
003090*                BASELINE WHEN THERE IS NOTHING AT ALL TO AVERAGE.
003100*----------------------------------------------------------------
003200*
003300 ENVIRONMENT             DIVISION.
003400*================================
003500*
003600 CONFIGURATION           SECTION.
003700 SOURCE-COMPUTER.        IBM-4341.
003800 OBJECT-COMPUTER.        IBM-4341.
003900 SPECIAL-NAMES.
004000     C01                      IS TOP-OF-FORM
004100     CLASS RF-YES-NO          IS "Y" "N".
004200*
004300 DATA                    DIVISION.
004400*================================
004500*
004600 WORKING-STORAGE          SECTION.
004700     COPY "WSRFEDIT.COB".
004800*
004900 01  WS-BB-ACCUM.
005000     03  WS-BB-SUM                PIC S9(7)V9(4) COMP-3.
005100     03  WS-BB-SUMSQ-DIFF         PIC S9(9)V9(4) COMP-3.
005200     03  WS-BB-VARIANCE           PIC S9(7)V9(4) COMP-3.
005300     03  WS-BB-USED               PIC 9(3) COMP.
005350     03  FILLER                   PIC X(2).
005400*
005500 01  WS-BB-ACCUM-ALT REDEFINES WS-BB-ACCUM.
005600     03  FILLER                   PIC X(11).
005700     03  WS-BB-USED-X             PIC X(2) COMP.
005800*
005900 01  WS-BB-SUBS.
006000     03  WS-BB-IX                 PIC 9(3) COMP.
006100     03  WS-BB-ROOT-PASS           PIC 9 COMP.
006200     03  WS-BB-ROOT-GUESS          PIC S9(4)V9(4) COMP-3.
006250     03  FILLER                    PIC X(2).
006300*
006400 LINKAGE                  SECTION.
006500     COPY "WSRFMARR.COB".
006600     COPY "WSRFCONS.COB".
006700*
006800 01  LK-BASELINE-ENTRY.
006900     03  BS-KEY                   PIC X(10).
007000     03  BS-MEAN                  PIC S9(4)V9(4) COMP-3.
007100     03  BS-MEAN-F                PIC X.
007200     03  BS-STD                   PIC S9(4)V9(4) COMP-3.
007300     03  BS-STD-F                 PIC X.
007400     03  BS-N                     PIC 9(3) COMP.
007450     03  FILLER                   PIC X(2).
007500*
007600 PROCEDURE               DIVISION USING RF-METRIC-ARRAY,
007700                                         RF-CONSTANTS,
007800                                         LK-BASELINE-ENTRY.
007900*================================
008000*
008100 BB000-MAIN SECTION.
008200 BB000-START.
008300     PERFORM BB010-COMPUTE-MEAN   THRU BB010-EXIT.
008400     PERFORM BB020-COMPUTE-STDDEV THRU BB020-EXIT.
008500     GOBACK.
008600*
008700*  BB010 AVERAGES EVERY NON-NULL ENTRY OF THE TRAILING WINDOW.
008800*  ZERO USABLE DAYS LEAVES THE BASELINE FLAGGED NULL - THERE IS
008900*  NOTHING TO AVERAGE.  RF-MIN-OBSERVATIONS IS NOT TESTED HERE -
008910*  IT IS A DOWNSTREAM GATE FOR DIPS AND STABILITY, AGAINST THE
008920*  RECOVERY BASELINE'S BS-N, NOT A RULE ABOUT WHETHER A BASELINE
008930*  CAN BE COMPUTED AT ALL.
009000*
009100 BB010-COMPUTE-MEAN.
009200     MOVE ZERO TO WS-BB-SUM WS-BB-USED.
009300     PERFORM BB011-ADD-ONE-VALUE THRU BB011-EXIT
009400         VARYING WS-BB-IX FROM 1 BY 1
009500             UNTIL WS-BB-IX IS GREATER THAN RF-MV-COUNT.
009600     IF WS-BB-USED = ZERO
009700         MOVE "N" TO BS-MEAN-F OF LK-BASELINE-ENTRY
009800         MOVE "N" TO BS-STD-F OF LK-BASELINE-ENTRY
009900         MOVE ZERO TO BS-MEAN OF LK-BASELINE-ENTRY
010000         MOVE ZERO TO BS-STD OF LK-BASELINE-ENTRY
010100         MOVE WS-BB-USED TO BS-N OF LK-BASELINE-ENTRY
010200         GO TO BB010-EXIT
010300     END-IF.
010400     COMPUTE BS-MEAN OF LK-BASELINE-ENTRY =
010500             WS-BB-SUM / WS-BB-USED.
010600     MOVE "Y" TO BS-MEAN-F OF LK-BASELINE-ENTRY.
010700     MOVE WS-BB-USED TO BS-N OF LK-BASELINE-ENTRY.
010800 BB010-EXIT.
010900     EXIT.
011000*
011100 BB011-ADD-ONE-VALUE.
011200     SET RF-MV-IDX TO WS-BB-IX.
011300     IF MV-FLAG (RF-MV-IDX) = "Y"
011400         ADD MV-VALUE (RF-MV-IDX) TO WS-BB-SUM
011500         ADD 1 TO WS-BB-USED
011600     END-IF.
011700 BB011-EXIT.
011800     EXIT.
011900*
012000*  BB020 IS A SECOND PASS - SUM OF SQUARED DEVIATIONS FROM THE
012100*  MEAN JUST COMPUTED, DIVIDED BY N (POPULATION, NOT SAMPLE).
012200*
012300 BB020-COMPUTE-STDDEV.
012400     IF BS-MEAN-F OF LK-BASELINE-ENTRY = "N"
012500         GO TO BB020-EXIT
012600     END-IF.
012700     MOVE ZERO TO WS-BB-SUMSQ-DIFF.
012800     PERFORM BB021-ADD-ONE-SQUARE THRU BB021-EXIT
012900         VARYING WS-BB-IX FROM 1 BY 1
013000             UNTIL WS-BB-IX IS GREATER THAN RF-MV-COUNT.
013100     COMPUTE WS-BB-VARIANCE =
013200             WS-BB-SUMSQ-DIFF / WS-BB-USED.
013300     PERFORM BB030-SQUARE-ROOT THRU BB030-EXIT.
013400     MOVE "Y" TO BS-STD-F OF LK-BASELINE-ENTRY.
013500 BB020-EXIT.
013600     EXIT.
013700*
013800 BB021-ADD-ONE-SQUARE.
013900     SET RF-MV-IDX TO WS-BB-IX.
014000     IF MV-FLAG (RF-MV-IDX) = "Y"
014100         COMPUTE WS-BB-SUMSQ-DIFF = WS-BB-SUMSQ-DIFF +
014200                 (MV-VALUE (RF-MV-IDX) -
014300                  BS-MEAN OF LK-BASELINE-ENTRY) ** 2
014400     END-IF.
014500 BB021-EXIT.
014600     EXIT.
014700*
014800*  BB030 IS NEWTON'S METHOD FOR A SQUARE ROOT - NO INTRINSIC
014900*  SQRT FUNCTION ON THE SHOP'S COMPILER, SO THE NURSE'S OLD
015000*  HAND METHOD IS CODED OUT LONGHAND, EIGHT PASSES IS PLENTY
015100*  FOR THE PRECISION THESE CARDS ARE HELD TO.
015200*
015300 BB030-SQUARE-ROOT.
015400     IF WS-BB-VARIANCE = ZERO
015500         MOVE ZERO TO BS-STD OF LK-BASELINE-ENTRY
015600         GO TO BB030-EXIT
015700     END-IF.
015800     MOVE WS-BB-VARIANCE TO WS-BB-ROOT-GUESS.
015900     MOVE ZERO TO WS-BB-ROOT-PASS.
016000     PERFORM BB031-ONE-PASS THRU BB031-EXIT
016100         VARYING WS-BB-ROOT-PASS FROM 1 BY 1
016200             UNTIL WS-BB-ROOT-PASS IS GREATER THAN 8.
016300     MOVE WS-BB-ROOT-GUESS TO BS-STD OF LK-BASELINE-ENTRY.
016400 BB030-EXIT.
016500     EXIT.
016600*
016700 BB031-ONE-PASS.
016800     COMPUTE WS-BB-ROOT-GUESS ROUNDED =
016900             (WS-BB-ROOT-GUESS +
017000              (WS-BB-VARIANCE / WS-BB-ROOT-GUESS)) / 2.
017100 BB031-EXIT.
017200     EXIT.
017300*

000100*******************************************
000200*                                          *
000300*  Working Storage For The In-Memory      *
000400*     Daily-Record Tables - Raw History   *
000500*     As Loaded, And The Windowed Set     *
000600*     That All Analysis Steps Run Over.   *
000700*******************************************
000800*  Raw table: 0 to 366 entries.  Window table: 0 to 60 entries.
000900*
001000* 18/11/25 VBC - CREATED.
001100* 26/11/25 VBC - RAISED RAW TABLE FROM 200 TO 366, A LEAP YEAR OF
001200*                DAILY RECORDS WAS REJECTED ON A CUSTOMER FILE.
001300*
001400 01  RF-DAILY-TABLE.
001500     03  RF-DT-COUNT               PIC 9(3) COMP.
001600     03  RF-DT-ENTRY OCCURS 0 TO 366 TIMES DEPENDING ON RF-DT-COUNT
001700                      INDEXED BY RF-DT-IDX.
001800         05  DT-DATE               PIC X(10).
001900         05  DT-RECOVERY           PIC S9(3)V9(3) COMP-3.
002000         05  DT-RECOVERY-F         PIC X.
002100         05  DT-SLEEP-DUR          PIC S9(2)V9(3) COMP-3.
002200         05  DT-SLEEP-DUR-F        PIC X.
002300         05  DT-SLEEP-CONS         PIC S9(1)V9(3) COMP-3.
002400         05  DT-SLEEP-CONS-F       PIC X.
002500         05  DT-EXERCISE           PIC S9(4)V9(3) COMP-3.
002600         05  DT-EXERCISE-F         PIC X.
002700         05  DT-NUTRITION          PIC S9(4)V9(3) COMP-3.
002800         05  DT-NUTRITION-F        PIC X.
002850         05  FILLER                PIC X(2).
002900*
003000 01  RF-WINDOW-TABLE.
003100     03  RF-WT-COUNT               PIC 9(3) COMP.
003200     03  RF-WT-ENTRY OCCURS 0 TO 60 TIMES DEPENDING ON RF-WT-COUNT
003300                      INDEXED BY RF-WT-IDX.
003400         05  WT-DATE               PIC X(10).
003500         05  WT-RECOVERY           PIC S9(3)V9(3) COMP-3.
003600         05  WT-RECOVERY-F         PIC X.
003700         05  WT-SLEEP-DUR          PIC S9(2)V9(3) COMP-3.
003800         05  WT-SLEEP-DUR-F        PIC X.
003900         05  WT-SLEEP-CONS         PIC S9(1)V9(3) COMP-3.
004000         05  WT-SLEEP-CONS-F       PIC X.
004100         05  WT-EXERCISE           PIC S9(4)V9(3) COMP-3.
004200         05  WT-EXERCISE-F         PIC X.
004300         05  WT-NUTRITION          PIC S9(4)V9(3) COMP-3.
004400         05  WT-NUTRITION-F        PIC X.
004450         05  FILLER                PIC X(2).
004500*

000100* 21/11/25 VBC - CREATED.
000200*
000300 SELECT RF-PRINT-FILE ASSIGN TO "RFPRTOUT"
000400     ORGANIZATION IS LINE SEQUENTIAL
000500     FILE STATUS IS RF-PRT-STATUS.
000600*

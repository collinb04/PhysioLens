000100*******************************************
000200*                                          *
000300*  Working Storage For The Stability      *
000400*     Decision (One Per Run)              *
000500*******************************************
000600*  Record size 40 bytes.
000700*
000800* 19/11/25 VBC - CREATED.
000900*
001000 01  RF-STABLE-RESULT.
001100     03  RF-STABLE-FLAG            PIC X.
001200     03  RF-STABLE-REASON          PIC X(32).
001250     03  FILLER                    PIC X(7).
001300*

000100****************************************************************
000200*                                                               *
000300*   RFAINSG  --  BUILD THE PLAIN-LANGUAGE INSIGHT RECORD OUT   *
000400*                 OF THE STABILITY, PARETO AND DIP RESULTS     *
000500*                                                               *
000600****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100     PROGRAM-ID.         RFAINSG.
001200     AUTHOR.             LINDA FORSYTH.
001300     INSTALLATION.       APPLEWOOD COMPUTERS LTD - PERSONNEL DEPT.
001400     DATE-WRITTEN.       14/03/94.
001500     DATE-COMPILED.
001600     SECURITY.           COMPANY CONFIDENTIAL - STAFF HEALTH DATA.
001700*
001800*----------------------------------------------------------------
001900* 14/03/94 LRF - ORIGINAL.  PERSONNEL WANTED A SENTENCE A
002000*                SUPERVISOR COULD READ, NOT JUST A CARD OF
002100*                FIGURES.
002200* 09/11/98 MPK - Y2K REMEDIATION, NO DATE FIELDS IN THIS MODULE.
002300* 22/11/25 VBC - CONVERTED TO CALLED SUBPROGRAM, TAKES THE
002400*                STABILITY/PARETO RESULTS RATHER THAN RE-DERIVING.
002500* 07/12/25 JDS - RUNNER-UP SENTENCE ADDED, SUPERVISORS ASKED WHY
002600*                ONLY ONE FACTOR WAS EVER NAMED.
002610* 10/12/25 VBC - FF321 WAS COMPARING SIGNED Z, SO A BIG DROP ON
002620*                ONE SLEEP FIELD COULD LOSE TO A SMALL RISE ON
002630*                THE OTHER AND THE STATE BAND CAME OUT WRONG.
002640*                NOW COMPARES |Z|, SAME AS GG032 IN RFAEVID.
002650* 11/12/25 VBC - STATE BAND CUTOFFS WERE HARD CODED AS -0.75 AND
002660*                0.75 INSTEAD OF READING RF-STATE-BAND-Z FROM
002670*                WSRFCONS - CHANGING THE TABLE ENTRY WOULD NOT
002680*                HAVE MOVED THESE CUTOFFS AT ALL.  NOW COMPARES
002690*                AGAINST THE NAMED FIELD EACH WAY.
002700*----------------------------------------------------------------
002800*
002900 ENVIRONMENT             DIVISION.
003000*================================
003100*
003200 CONFIGURATION           SECTION.
003300 SOURCE-COMPUTER.        IBM-4341.
003400 OBJECT-COMPUTER.        IBM-4341.
003500 SPECIAL-NAMES.
003600     C01                      IS TOP-OF-FORM
003700     CLASS RF-YES-NO          IS "Y" "N".
003800*
003900 DATA                    DIVISION.
004000*================================
004100*
004200 WORKING-STORAGE          SECTION.
004300     COPY "WSRFZSC.COB".
004400     COPY "WSRFEDIT.COB".
004500*
004600 01  WS-FF-LATEST.
004700     03  FF-L-RECOVERY              PIC S9(3)V9(3) COMP-3.
004800     03  FF-L-RECOVERY-F             PIC X VALUE "N".
004900     03  FF-L-SLEEP-DUR               PIC S9(2)V9(3) COMP-3.
005000     03  FF-L-SLEEP-DUR-F              PIC X VALUE "N".
005100     03  FF-L-SLEEP-CONS                PIC S9(1)V9(3) COMP-3.
005200     03  FF-L-SLEEP-CONS-F               PIC X VALUE "N".
005300     03  FF-L-EXERCISE                     PIC S9(4)V9(3) COMP-3.
005400     03  FF-L-EXERCISE-F                    PIC X VALUE "N".
005500     03  FF-L-NUTRITION                       PIC S9(4)V9(3) COMP-3.
005600     03  FF-L-NUTRITION-F                      PIC X VALUE "N".
005650     03  FILLER                                PIC X(2).
005700*
005800 01  WS-FF-LATEST-ALT REDEFINES WS-FF-LATEST.
005900     03  FILLER                      PIC X(23).
006000*
006100 01  WS-FF-WORK.
006200     03  WS-FF-IX                    PIC 9(3) COMP.
006300     03  WS-FF-LARGE-DIPS             PIC 9(3) COMP.
006400     03  WS-FF-BEST-Z                  PIC S9(2)V9(4) COMP-3.
006500     03  WS-FF-BEST-Z-F                 PIC X.
006600     03  WS-FF-RUNNER-IX                 PIC 9 COMP.
006700     03  WS-FF-FLD-VOLATILE                PIC X.
006800     03  WS-FF-FLD-STABLE                   PIC X.
006900     03  WS-FF-FLD-KNOWN                      PIC X.
007000     03  WS-FF-ABS-MEAN                        PIC S9(4)V9(4) COMP-3.
007100     03  WS-FF-ABS-STD                          PIC S9(4)V9(4) COMP-3.
007200     03  WS-FF-RATIO                              PIC S9(2)V9(4) COMP-3.
007300     03  WS-FF-PCT-WHOLE                           PIC 999.
007310     03  WS-FF-ABS-NEW                              PIC S9(2)V9(4)
007320                                                     COMP-3.
007330     03  WS-FF-ABS-BEST                              PIC S9(2)V9(4)
007340                                                      COMP-3.
007350     03  FILLER                                    PIC X(2).
007400*
007500 01  WS-FF-WORK-ALT REDEFINES WS-FF-WORK.
007600     03  FILLER                       PIC X(25).
007700*
007800 LINKAGE                  SECTION.
007900     COPY "WSRFDTBL.COB".
008000     COPY "WSRFCONS.COB".
008100     COPY "WSRFBASE.COB".
008200     COPY "WSRFSTAB.COB".
008300     COPY "WSRFDIPE.COB".
008400     COPY "WSRFFACT.COB".
008500     COPY "WSRFINSG.COB".
008600*
008700 PROCEDURE               DIVISION USING RF-WINDOW-TABLE,
008800                                         RF-CONSTANTS,
008900                                         RF-BASELINE-TABLE,
009000                                         RF-STABLE-RESULT,
009100                                         RF-DIP-TABLE,
009200                                         RF-FACTOR-TABLE,
009300                                         RF-DOMINANT-KEY,
009400                                         RF-DOMINANT-KEY-F,
009500                                         RF-PARETO-REASON,
009600                                         RF-INSIGHT.
009700*================================
009800*
009900 FF000-MAIN SECTION.
010000 FF000-START.
010100     MOVE SPACES TO RF-INSIGHT.
010200     MOVE "N" TO IN-PRIMARY-FACTOR-F.
010300     IF RF-STABLE-FLAG = "Y"
010400         PERFORM FF100-STABLE-INSIGHT THRU FF100-EXIT
010500         GOBACK
010600     END-IF.
010700     IF RF-DE-COUNT = ZERO OR RF-FA-COUNT = ZERO
010800         PERFORM FF200-NO-FACTOR-INSIGHT THRU FF200-EXIT
010900         GOBACK
011000     END-IF.
011100     PERFORM FF010-FIND-LATEST-VALUES THRU FF010-EXIT.
011200     PERFORM FF300-FACTOR-INSIGHT      THRU FF300-EXIT.
011300     GOBACK.
011400*
011500 FF100-STABLE-INSIGHT.
011600     MOVE "Recovery is stable" TO IN-TITLE.
011700     STRING "Recovery has stayed close to the personal baseline " DELIMITED BY SIZE
011800            "with no large or persistent dips over the window " DELIMITED BY SIZE
011900            "under review." DELIMITED BY SIZE
012000       INTO IN-BODY.
012100     MOVE "unknown" TO IN-STATE.
012200     MOVE "stable" TO IN-STABILITY.
012300     MOVE "high" TO IN-CONFIDENCE.
012400 FF100-EXIT.
012500     EXIT.
012600*
012700 FF200-NO-FACTOR-INSIGHT.
012800     MOVE "No dominant recovery factor detected" TO IN-TITLE.
012900     IF RF-PARETO-REASON = "INSUFFICIENT_HISTORY    "
013000         STRING "There is not yet enough recovery history on file " DELIMITED BY SIZE
013100                "to associate any behaviour factor with a dip." DELIMITED BY SIZE
013200           INTO IN-BODY
013300     ELSE
013400     IF RF-PARETO-REASON = "NO_EXPLANATORY_SIGNAL    "
013500         STRING "Dips were detected, but none showed a consistent " DELIMITED BY SIZE
013600                "association with sleep, exercise or nutrition." DELIMITED BY SIZE
013700           INTO IN-BODY
013800     ELSE
013900         STRING "No single behaviour factor stood out as the " DELIMITED BY SIZE
014000                "dominant influence on recovery over this window." DELIMITED BY SIZE
014100           INTO IN-BODY
014200     END-IF
014300     END-IF.
014400     MOVE "unknown" TO IN-STATE.
014500     MOVE "unknown" TO IN-STABILITY.
014600     MOVE "low" TO IN-CONFIDENCE.
014700 FF200-EXIT.
014800     EXIT.
014900*
015000*  FF300 - A RANKED FACTOR EXISTS.  PRIMARY IS THE DOMINANT KEY
015100*  WHEN SET, ELSE THE TOP-RANKED FACTOR (ENTRY 1, THE TABLE
015200*  COMES IN FROM RFAPARE ALREADY RANKED DESCENDING).
015300*
015400 FF300-FACTOR-INSIGHT.
015500     SET RF-FA-IDX TO 1.
015600     IF RF-DOMINANT-KEY-F = "Y"
015700         MOVE RF-DOMINANT-KEY TO IN-PRIMARY-FACTOR
015800     ELSE
015900         MOVE FA-KEY (RF-FA-IDX) TO IN-PRIMARY-FACTOR
016000     END-IF.
016100     MOVE "Y" TO IN-PRIMARY-FACTOR-F.
016200     MOVE FA-PERCENT (RF-FA-IDX) TO IN-PRIMARY-PERCENT.
016300     MOVE "Y" TO IN-PRIMARY-PERCENT-F.
016400     MOVE "Primary recovery-associated factor: " TO IN-TITLE.
016500     PERFORM FF310-APPEND-FACTOR-NAME THRU FF310-EXIT.
016600     PERFORM FF320-FIND-STATE-BAND    THRU FF320-EXIT.
016700     PERFORM FF330-FIND-STABILITY     THRU FF330-EXIT.
016800     PERFORM FF340-BUILD-BODY         THRU FF340-EXIT.
016900     PERFORM FF350-CONFIDENCE         THRU FF350-EXIT.
017000 FF300-EXIT.
017100     EXIT.
017200*
017300 FF310-APPEND-FACTOR-NAME.
017400     IF IN-PRIMARY-FACTOR = "SLEEP     "
017500         STRING IN-TITLE DELIMITED BY SIZE "Sleep" DELIMITED BY SIZE
017600           INTO IN-TITLE
017700     ELSE
017800     IF IN-PRIMARY-FACTOR = "EXERCISE  "
017900         STRING IN-TITLE DELIMITED BY SIZE "Exercise" DELIMITED BY SIZE
018000           INTO IN-TITLE
018100     ELSE
018200         STRING IN-TITLE DELIMITED BY SIZE "Nutrition" DELIMITED BY SIZE
018300           INTO IN-TITLE
018400     END-IF
018500     END-IF.
018600 FF310-EXIT.
018700     EXIT.
018800*
018900*  FF320 - STATE BAND FOR THE PRIMARY FACTOR, USING THE LATEST
019000*  KNOWN VALUE(S) AND THE RECOVERY-WINDOW BASELINE.  SLEEP HAS
019100*  TWO FIELDS - THE ONE WITH THE LARGER |Z| GOVERNS.
019200*
019300 FF320-FIND-STATE-BAND.
019400     MOVE "N" TO WS-FF-BEST-Z-F.
019500     MOVE ZERO TO WS-FF-BEST-Z WS-FF-ABS-BEST.
019600     IF IN-PRIMARY-FACTOR = "SLEEP     "
019700         SET RF-BS-IDX TO RF-BS-SLEEP-DUR
019800         MOVE FF-L-SLEEP-DUR TO RF-ZSC-VALUE
019900         MOVE FF-L-SLEEP-DUR-F TO RF-ZSC-VALUE-F
020000         PERFORM FF321-SCORE-ONE-FIELD THRU FF321-EXIT
020100         SET RF-BS-IDX TO RF-BS-SLEEP-CONS
020200         MOVE FF-L-SLEEP-CONS TO RF-ZSC-VALUE
020300         MOVE FF-L-SLEEP-CONS-F TO RF-ZSC-VALUE-F
020400         PERFORM FF321-SCORE-ONE-FIELD THRU FF321-EXIT
020500     ELSE
020600     IF IN-PRIMARY-FACTOR = "EXERCISE  "
020700         SET RF-BS-IDX TO RF-BS-EXERCISE
020800         MOVE FF-L-EXERCISE TO RF-ZSC-VALUE
020900         MOVE FF-L-EXERCISE-F TO RF-ZSC-VALUE-F
021000         PERFORM FF321-SCORE-ONE-FIELD THRU FF321-EXIT
021100     ELSE
021200         SET RF-BS-IDX TO RF-BS-NUTRITION
021300         MOVE FF-L-NUTRITION TO RF-ZSC-VALUE
021400         MOVE FF-L-NUTRITION-F TO RF-ZSC-VALUE-F
021500         PERFORM FF321-SCORE-ONE-FIELD THRU FF321-EXIT
021600     END-IF
021700     END-IF.
021800     IF WS-FF-BEST-Z-F NOT = "Y"
021900         MOVE "unknown" TO IN-STATE
022000     ELSE
022100         IF WS-FF-BEST-Z IS LESS THAN OR EQUAL TO
022150                                       (ZERO - RF-STATE-BAND-Z)
022200             MOVE "below_normal" TO IN-STATE
022300         ELSE
022400         IF WS-FF-BEST-Z IS GREATER THAN OR EQUAL TO RF-STATE-BAND-Z
022500             MOVE "above_normal" TO IN-STATE
022600         ELSE
022700             MOVE "within_normal" TO IN-STATE
022800         END-IF
022900         END-IF
023000     END-IF.
023100 FF320-EXIT.
023200     EXIT.
023300*
023400 FF321-SCORE-ONE-FIELD.
023500     MOVE BS-MEAN (RF-BS-IDX)   TO RF-ZSC-MEAN.
023600     MOVE BS-MEAN-F (RF-BS-IDX) TO RF-ZSC-MEAN-F.
023700     MOVE BS-STD (RF-BS-IDX)    TO RF-ZSC-STD.
023800     MOVE BS-STD-F (RF-BS-IDX)  TO RF-ZSC-STD-F.
023900     MOVE BS-N (RF-BS-IDX)      TO RF-ZSC-N.
024000     CALL "RFAZSC" USING RF-ZSC-PARMS.
024050*  THE FIELD THAT WINS IS THE ONE WITH THE LARGER |Z|, NOT THE
024060*  LARGER SIGNED Z - A BIG DROP ON ONE FIELD MUST BEAT A SMALL
024070*  RISE ON ANOTHER, THE SAME AS GG032 IN RFAEVID.
024100     IF RF-ZSC-RESULT-OK
024150         MOVE RF-ZSC-RESULT TO WS-FF-ABS-NEW
024160         IF WS-FF-ABS-NEW IS LESS THAN ZERO
024170             MULTIPLY WS-FF-ABS-NEW BY -1 GIVING WS-FF-ABS-NEW
024180         END-IF
024200         IF WS-FF-BEST-Z-F NOT = "Y"
024300                   OR WS-FF-ABS-NEW IS GREATER THAN WS-FF-ABS-BEST
024400             MOVE RF-ZSC-RESULT TO WS-FF-BEST-Z
024410             MOVE WS-FF-ABS-NEW  TO WS-FF-ABS-BEST
024500             MOVE "Y" TO WS-FF-BEST-Z-F
024600         END-IF
024700     END-IF.
024800 FF321-EXIT.
024900     EXIT.
025000*
025100*  FF330 - STABILITY LABEL FOR THE PRIMARY FACTOR'S FIELD(S).
025200*  VOLATILE IF |STD/MEAN| AT OR ABOVE RF-VOLATILITY-RATIO, A
025300*  MEAN THAT RE-DISPLAYS AS ZERO IS VOLATILE ONLY IF STD IS NOT.
025400*
025500 FF330-FIND-STABILITY.
025600     MOVE "N" TO WS-FF-FLD-VOLATILE WS-FF-FLD-STABLE
025700                 WS-FF-FLD-KNOWN.
025800     IF IN-PRIMARY-FACTOR = "SLEEP     "
025900         SET RF-BS-IDX TO RF-BS-SLEEP-DUR
026000         PERFORM FF331-JUDGE-ONE-FIELD THRU FF331-EXIT
026100         SET RF-BS-IDX TO RF-BS-SLEEP-CONS
026200         PERFORM FF331-JUDGE-ONE-FIELD THRU FF331-EXIT
026300     ELSE
026400     IF IN-PRIMARY-FACTOR = "EXERCISE  "
026500         SET RF-BS-IDX TO RF-BS-EXERCISE
026600         PERFORM FF331-JUDGE-ONE-FIELD THRU FF331-EXIT
026700     ELSE
026800         SET RF-BS-IDX TO RF-BS-NUTRITION
026900         PERFORM FF331-JUDGE-ONE-FIELD THRU FF331-EXIT
027000     END-IF
027100     END-IF.
027200     IF WS-FF-FLD-VOLATILE = "Y"
027300         MOVE "volatile" TO IN-STABILITY
027400     ELSE
027500     IF WS-FF-FLD-STABLE = "Y"
027600         MOVE "stable" TO IN-STABILITY
027700     ELSE
027800         MOVE "unknown" TO IN-STABILITY
027900     END-IF
028000     END-IF.
028100 FF330-EXIT.
028200     EXIT.
028300*
028400 FF331-JUDGE-ONE-FIELD.
028500     IF BS-MEAN-F (RF-BS-IDX) NOT = "Y" OR BS-STD-F (RF-BS-IDX) NOT = "Y"
028600         GO TO FF331-EXIT
028700     END-IF.
028800     MOVE "Y" TO WS-FF-FLD-KNOWN.
028900     MOVE BS-MEAN (RF-BS-IDX) TO WS-FF-ABS-MEAN.
029000     IF WS-FF-ABS-MEAN IS LESS THAN ZERO
029100         MULTIPLY WS-FF-ABS-MEAN BY -1 GIVING WS-FF-ABS-MEAN
029200     END-IF.
029300     IF WS-FF-ABS-MEAN = ZERO
029400         IF BS-STD (RF-BS-IDX) IS GREATER THAN ZERO
029500             MOVE "Y" TO WS-FF-FLD-VOLATILE
029600         ELSE
029700             MOVE "Y" TO WS-FF-FLD-STABLE
029800         END-IF
029900         GO TO FF331-EXIT
030000     END-IF.
030100     MOVE BS-STD (RF-BS-IDX) TO WS-FF-ABS-STD.
030200     IF WS-FF-ABS-STD IS LESS THAN ZERO
030300         MULTIPLY WS-FF-ABS-STD BY -1 GIVING WS-FF-ABS-STD
030400     END-IF.
030500     COMPUTE WS-FF-RATIO = WS-FF-ABS-STD / WS-FF-ABS-MEAN.
030600     IF WS-FF-RATIO IS GREATER THAN OR EQUAL TO RF-VOLATILITY-RATIO
030700         MOVE "Y" TO WS-FF-FLD-VOLATILE
030800     ELSE
030900         MOVE "Y" TO WS-FF-FLD-STABLE
031000     END-IF.
031100 FF331-EXIT.
031200     EXIT.
031300*
031400*  FF340 - THE BODY IS FOUR TEMPLATE SENTENCES, NOT ALL OF WHICH
031500*  ALWAYS FIRE.
031600*
031700 FF340-BUILD-BODY.
031800     MOVE SPACES TO IN-BODY.
031900     MOVE FA-PERCENT (RF-FA-IDX) TO WS-FF-PCT-WHOLE.
032000     PERFORM FF341-LEVERAGE-SENTENCE THRU FF341-EXIT.
032100     IF RF-FA-COUNT IS GREATER THAN 1
032200         PERFORM FF342-RUNNER-UP-SENTENCE THRU FF342-EXIT
032300     END-IF.
032400     PERFORM FF343-STATE-SENTENCE    THRU FF343-EXIT.
032500     PERFORM FF344-STABILITY-SENTENCE THRU FF344-EXIT.
032600 FF340-EXIT.
032700     EXIT.
032800*
032900 FF341-LEVERAGE-SENTENCE.
033000     IF IN-PRIMARY-FACTOR = "SLEEP     "
033100         STRING IN-BODY DELIMITED BY SIZE
033200                "Sleep shows the largest association with the " DELIMITED BY SIZE
033300                "recovery dips found, accounting for around " DELIMITED BY SIZE
033400                WS-FF-PCT-WHOLE DELIMITED BY SIZE
033500                " percent of the attributed score. " DELIMITED BY SIZE
033600           INTO IN-BODY
033700     ELSE
033800     IF IN-PRIMARY-FACTOR = "EXERCISE  "
033900         STRING IN-BODY DELIMITED BY SIZE
034000                "Exercise load shows the largest association with " DELIMITED BY SIZE
034100                "the recovery dips found, accounting for around " DELIMITED BY SIZE
034200                WS-FF-PCT-WHOLE DELIMITED BY SIZE
034300                " percent of the attributed score. " DELIMITED BY SIZE
034400           INTO IN-BODY
034500     ELSE
034600         STRING IN-BODY DELIMITED BY SIZE
034700                "Nutrition shows the largest association with the " DELIMITED BY SIZE
034800                "recovery dips found, accounting for around " DELIMITED BY SIZE
034900                WS-FF-PCT-WHOLE DELIMITED BY SIZE
035000                " percent of the attributed score. " DELIMITED BY SIZE
035100           INTO IN-BODY
035200     END-IF
035300     END-IF.
035400 FF341-EXIT.
035500     EXIT.
035600*
035700 FF342-RUNNER-UP-SENTENCE.
035800     SET RF-FA-IDX TO 2.
035900     IF FA-KEY (RF-FA-IDX) = "SLEEP     "
036000         STRING IN-BODY DELIMITED BY SIZE
036100                "Recovery is more sensitive to this than to sleep. " DELIMITED BY SIZE
036200           INTO IN-BODY
036300     ELSE
036400     IF FA-KEY (RF-FA-IDX) = "EXERCISE  "
036500         STRING IN-BODY DELIMITED BY SIZE
036600                "Recovery is more sensitive to this than to exercise. " DELIMITED BY SIZE
036700           INTO IN-BODY
036800     ELSE
036900         STRING IN-BODY DELIMITED BY SIZE
037000                "Recovery is more sensitive to this than to nutrition. " DELIMITED BY SIZE
037100           INTO IN-BODY
037200     END-IF
037300     END-IF.
037400     SET RF-FA-IDX TO 1.
037500 FF342-EXIT.
037600     EXIT.
037700*
037800 FF343-STATE-SENTENCE.
037900     IF IN-STATE = "below_normal"
038000         STRING IN-BODY DELIMITED BY SIZE
038100                "The latest reading is below the personal baseline. " DELIMITED BY SIZE
038200           INTO IN-BODY
038300     ELSE
038400     IF IN-STATE = "above_normal"
038500         STRING IN-BODY DELIMITED BY SIZE
038600                "The latest reading is above the personal baseline. " DELIMITED BY SIZE
038700           INTO IN-BODY
038800     ELSE
038900     IF IN-STATE = "within_normal"
039000         STRING IN-BODY DELIMITED BY SIZE
039100                "The latest reading sits within the personal baseline. " DELIMITED BY SIZE
039200           INTO IN-BODY
039300     ELSE
039400         STRING IN-BODY DELIMITED BY SIZE
039500                "A current reading for this factor is not available. " DELIMITED BY SIZE
039600           INTO IN-BODY
039700     END-IF
039800     END-IF
039900     END-IF.
040000 FF343-EXIT.
040100     EXIT.
040200*
040300 FF344-STABILITY-SENTENCE.
040400     IF IN-STABILITY = "volatile"
040500         STRING IN-BODY DELIMITED BY SIZE
040600                "This factor has been highly variable over the window." DELIMITED BY SIZE
040700           INTO IN-BODY
040800     ELSE
040900     IF IN-STABILITY = "stable"
041000         STRING IN-BODY DELIMITED BY SIZE
041100                "This factor has been consistent over the window." DELIMITED BY SIZE
041200           INTO IN-BODY
041300     ELSE
041400         STRING IN-BODY DELIMITED BY SIZE
041500                "There is not enough data to judge this factor's consistency." DELIMITED BY SIZE
041600           INTO IN-BODY
041700     END-IF
041800     END-IF.
041900 FF344-EXIT.
042000     EXIT.
042100*
042200*  FF350 - CONFIDENCE LADDER.  NEEDS THE COUNT OF LARGE DIPS
042300*  SEPARATELY FROM THE TOTAL.
042400*
042500 FF350-CONFIDENCE.
042600     IF RF-DOMINANT-KEY-F NOT = "Y"
042700         MOVE "low" TO IN-CONFIDENCE
042800         GO TO FF350-EXIT
042900     END-IF.
043000     MOVE ZERO TO WS-FF-LARGE-DIPS.
043100     PERFORM FF351-COUNT-ONE-DIP THRU FF351-EXIT
043200         VARYING RF-DE-IDX FROM 1 BY 1
043300             UNTIL RF-DE-IDX IS GREATER THAN RF-DE-COUNT.
043400     IF RF-DE-COUNT IS GREATER THAN OR EQUAL TO RF-CONF-DIPS-HIGH
043500              AND WS-FF-LARGE-DIPS IS GREATER THAN OR EQUAL TO
043600                                       RF-CONF-LARGE-HIGH
043700         MOVE "high" TO IN-CONFIDENCE
043800     ELSE
043900     IF RF-DE-COUNT IS GREATER THAN OR EQUAL TO RF-CONF-DIPS-MED
044000         MOVE "medium" TO IN-CONFIDENCE
044100     ELSE
044200         MOVE "low" TO IN-CONFIDENCE
044300     END-IF
044400     END-IF.
044500 FF350-EXIT.
044600     EXIT.
044700*
044800 FF351-COUNT-ONE-DIP.
044900     IF DE-KIND (RF-DE-IDX) = "LARGE     "
045000         ADD 1 TO WS-FF-LARGE-DIPS
045100     END-IF.
045200 FF351-EXIT.
045300     EXIT.
045400*
045500*  FF010 - LATEST NON-NULL VALUE PER METRIC, NEWEST RECORD FIRST.
045600*  STOPS AS SOON AS ALL FIVE ARE FILLED OR THE TABLE IS EXHAUSTED.
045700*
045800 FF010-FIND-LATEST-VALUES.
045900     MOVE "N" TO FF-L-RECOVERY-F FF-L-SLEEP-DUR-F
046000                 FF-L-SLEEP-CONS-F FF-L-EXERCISE-F FF-L-NUTRITION-F.
046100     PERFORM FF011-ONE-DAY-BACKWARD THRU FF011-EXIT
046200         VARYING WS-FF-IX FROM RF-WT-COUNT BY -1
046300             UNTIL WS-FF-IX IS LESS THAN 1
046400                OR (FF-L-RECOVERY-F   = "Y" AND
046500                    FF-L-SLEEP-DUR-F  = "Y" AND
046600                    FF-L-SLEEP-CONS-F = "Y" AND
046700                    FF-L-EXERCISE-F   = "Y" AND
046800                    FF-L-NUTRITION-F  = "Y").
046900 FF010-EXIT.
047000     EXIT.
047100*
047200 FF011-ONE-DAY-BACKWARD.
047300     SET RF-WT-IDX TO WS-FF-IX.
047400     IF FF-L-RECOVERY-F NOT = "Y" AND WT-RECOVERY-F (RF-WT-IDX) = "Y"
047500         MOVE WT-RECOVERY (RF-WT-IDX) TO FF-L-RECOVERY
047600         MOVE "Y" TO FF-L-RECOVERY-F
047700     END-IF.
047800     IF FF-L-SLEEP-DUR-F NOT = "Y" AND WT-SLEEP-DUR-F (RF-WT-IDX) = "Y"
047900         MOVE WT-SLEEP-DUR (RF-WT-IDX) TO FF-L-SLEEP-DUR
048000         MOVE "Y" TO FF-L-SLEEP-DUR-F
048100     END-IF.
048200     IF FF-L-SLEEP-CONS-F NOT = "Y" AND WT-SLEEP-CONS-F (RF-WT-IDX) = "Y"
048300         MOVE WT-SLEEP-CONS (RF-WT-IDX) TO FF-L-SLEEP-CONS
048400         MOVE "Y" TO FF-L-SLEEP-CONS-F
048500     END-IF.
048600     IF FF-L-EXERCISE-F NOT = "Y" AND WT-EXERCISE-F (RF-WT-IDX) = "Y"
048700         MOVE WT-EXERCISE (RF-WT-IDX) TO FF-L-EXERCISE
048800         MOVE "Y" TO FF-L-EXERCISE-F
048900     END-IF.
049000     IF FF-L-NUTRITION-F NOT = "Y" AND WT-NUTRITION-F (RF-WT-IDX) = "Y"
049100         MOVE WT-NUTRITION (RF-WT-IDX) TO FF-L-NUTRITION
049200         MOVE "Y" TO FF-L-NUTRITION-F
049300     END-IF.
049400 FF011-EXIT.
049500     EXIT.
049600*

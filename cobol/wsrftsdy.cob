000100*******************************************
000200*                                          *
000300*  Record Definition For Timeseries       *
000400*     Day Output File                     *
000500*     Uses TS-Date as key (ascending,     *
000600*     one per windowed day)               *
000700*******************************************
000800*  File size 79 bytes.
000900*
001000* 20/11/25 VBC - CREATED.
001100* 29/11/25 JDS - CHG ABS-Z FIELDS FROM S9 TO UNSIGNED, EVIDENCE
001200*                ONLY EVER REPORTS A MAGNITUDE HERE.
001300*
001400 01  RF-TIMESERIES-DAY.
001500     03  TS-DATE               PIC X(10).
001600     03  TS-RECOVERY           PIC S9(3)V9(3).
001700     03  TS-RECOVERY-F         PIC X.
001800     03  TS-SLEEP-DUR          PIC S9(2)V9(3).
001900     03  TS-SLEEP-DUR-F        PIC X.
002000     03  TS-SLEEP-CONS         PIC S9(1)V9(3).
002100     03  TS-SLEEP-CONS-F       PIC X.
002200     03  TS-EXERCISE           PIC S9(4)V9(3).
002300     03  TS-EXERCISE-F         PIC X.
002400     03  TS-NUTRITION          PIC S9(4)V9(3).
002500     03  TS-NUTRITION-F        PIC X.
002600     03  TS-IS-DIP             PIC X.
002700     03  TS-DIP-KIND           PIC X(10).
002800     03  TS-SLEEP-ABN          PIC X.
002900     03  TS-EXERCISE-ABN       PIC X.
003000     03  TS-NUTRITION-ABN      PIC X.
003100     03  TS-SLEEP-ABSZ         PIC 9(2)V9(4).
003200     03  TS-EXERCISE-ABSZ      PIC 9(2)V9(4).
003300     03  TS-NUTRITION-ABSZ     PIC 9(2)V9(4).
003400     03  FILLER                PIC X(3).
003500*

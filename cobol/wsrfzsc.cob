000100*******************************************
000200*                                          *
000300*  Linkage Parameter Block For The        *
000400*     Shared Z-Score Subroutine RFAZSC    *
000500*******************************************
000600*  Called by RFADIPS, RFAPARE, RFAINSG and RFAEVID so the
000700*  (Value - Mean) / Std Dev formula is coded in exactly one
000800*  place.  Caller loads the first eight fields and calls;
000900*  RFAZSC returns RF-ZSC-RESULT and RF-ZSC-RESULT-F.
001000*
001100* 20/11/25 VBC - CREATED.
001200* 03/12/25 JDS - ADDED RF-ZSC-N, STD DEV OF ZERO WITH LESS THAN
001300*                TWO OBSERVATIONS WAS BLOWING UP ON DIVIDE.
001350* 10/12/25 VBC - ADDED 88-LEVELS UNDER EACH -F FLAG, THEY WERE
001360*                ALL BEING TESTED AGAINST "Y"/"N" LITERALS IN
001370*                EVERY CALLER.
001400*
001500 01  RF-ZSC-PARMS.
001600     03  RF-ZSC-VALUE              PIC S9(4)V9(4) COMP-3.
001700     03  RF-ZSC-VALUE-F            PIC X.
001710         88  RF-ZSC-VALUE-OK           VALUE "Y".
001720         88  RF-ZSC-VALUE-MISSING      VALUE "N".
001800     03  RF-ZSC-MEAN               PIC S9(4)V9(4) COMP-3.
001900     03  RF-ZSC-MEAN-F             PIC X.
001910         88  RF-ZSC-MEAN-OK            VALUE "Y".
001920         88  RF-ZSC-MEAN-MISSING       VALUE "N".
002000     03  RF-ZSC-STD                PIC S9(4)V9(4) COMP-3.
002100     03  RF-ZSC-STD-F              PIC X.
002110         88  RF-ZSC-STD-OK             VALUE "Y".
002120         88  RF-ZSC-STD-MISSING        VALUE "N".
002200     03  RF-ZSC-N                  PIC 9(3) COMP.
002300     03  RF-ZSC-RESULT             PIC S9(2)V9(4) COMP-3.
002400     03  RF-ZSC-RESULT-F           PIC X.
002410         88  RF-ZSC-RESULT-OK          VALUE "Y".
002420         88  RF-ZSC-RESULT-MISSING     VALUE "N".
002450     03  FILLER                    PIC X(2).
002500*

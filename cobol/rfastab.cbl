000100****************************************************************
000200*                                                               *
000300*   RFASTAB  --  DECIDE OVERALL RECOVERY STABILITY FOR THE     *
000400*                 WINDOW, WITH A REASON CODE                   *
000500*                                                               *
000600****************************************************************
000700*
000800 IDENTIFICATION          DIVISION.
000900*================================
001000*
001100     PROGRAM-ID.         RFASTAB.
001200     AUTHOR.             P D QUIGLEY.
001300     INSTALLATION.       APPLEWOOD COMPUTERS LTD - PERSONNEL DEPT.
001400     DATE-WRITTEN.       22/08/91.
001500     DATE-COMPILED.
001600     SECURITY.           COMPANY CONFIDENTIAL - STAFF HEALTH DATA.
001700*
001800*----------------------------------------------------------------
001900* 22/08/91 PDQ - ORIGINAL, COEFFICIENT OF VARIATION RULE ONLY.
002000* 19/01/93 RTH - ADDED THE ZERO-DIP GATE, A GANG COULD HAVE A
002100*                LOW CV AND STILL BE CARRYING A BAD PATCH.
002200* 17/09/98 MPK - Y2K REMEDIATION, NO DATE FIELDS IN THIS MODULE.
002300* 18/11/25 VBC - CONVERTED TO CALLED SUBPROGRAM.
002400* 04/12/25 JDS - REASON CODE NOW SET ON EVERY GATE, CUSTOMER
002500*                SERVICES WANTED TO KNOW WHY, NOT JUST THAT.
002600*----------------------------------------------------------------
002700*
002800 ENVIRONMENT             DIVISION.
002900*================================
003000*
003100 CONFIGURATION           SECTION.
003200 SOURCE-COMPUTER.        IBM-4341.
003300 OBJECT-COMPUTER.        IBM-4341.
003400 SPECIAL-NAMES.
003500     C01                      IS TOP-OF-FORM
003600     CLASS RF-YES-NO          IS "Y" "N".
003700*
003800 DATA                    DIVISION.
003900*================================
004000*
004100 WORKING-STORAGE          SECTION.
004200     COPY "WSRFEDIT.COB".
004300*
004400 01  WS-DD-WORK.
004500     03  WS-DD-CV                  PIC S9(3)V9(4) COMP-3.
004600     03  WS-DD-CV-F                PIC X.
004700     03  WS-DD-STABLE-BY-VAR       PIC X.
004800     03  WS-DD-STABLE-BY-DIPS      PIC X.
004900     03  WS-DD-ABS-MEAN             PIC S9(4)V9(4) COMP-3.
005000     03  WS-DD-ABS-STD              PIC S9(4)V9(4) COMP-3.
005050     03  FILLER                     PIC X(2).
005100*
005200 01  WS-DD-WORK-ALT REDEFINES WS-DD-WORK.
005300     03  FILLER                     PIC X(11).
005400*
005500 LINKAGE                  SECTION.
005600     COPY "WSRFDTBL.COB".
005700     COPY "WSRFCONS.COB".
005800     COPY "WSRFBASE.COB".
005900     COPY "WSRFDIPE.COB".
006000     COPY "WSRFSTAB.COB".
006100*
006200 PROCEDURE               DIVISION USING RF-WINDOW-TABLE,
006300                                         RF-CONSTANTS,
006400                                         RF-BASELINE-TABLE,
006500                                         RF-DIP-TABLE,
006600                                         RF-STABLE-RESULT.
006700*================================
006800*
006900 DD000-MAIN SECTION.
007000 DD000-START.
007100     SET RF-BS-IDX TO RF-BS-RECOVERY.
007200     MOVE "N" TO RF-STABLE-FLAG.
007300     PERFORM DD010-CHECK-GATES THRU DD010-EXIT.
007400     IF RF-STABLE-REASON NOT = SPACES
007500         GOBACK
007600     END-IF.
007700     PERFORM DD020-TEST-VARIANCE THRU DD020-EXIT.
007800     PERFORM DD030-TEST-DIP-COUNT THRU DD030-EXIT.
007900     IF WS-DD-STABLE-BY-VAR = "Y" AND WS-DD-STABLE-BY-DIPS = "Y"
008000         MOVE "Y" TO RF-STABLE-FLAG
008100         MOVE "STABLE                          " TO RF-STABLE-REASON
008200     ELSE
008300         MOVE "N" TO RF-STABLE-FLAG
008400         MOVE "NOT_STABLE                      " TO RF-STABLE-REASON
008500     END-IF.
008600     GOBACK.
008700*
008800 DD010-CHECK-GATES.
008900     MOVE SPACES TO RF-STABLE-REASON.
009000     IF RF-WT-COUNT IS LESS THAN RF-MIN-HISTORY-DAYS
009100         MOVE "INSUFFICIENT_HISTORY            " TO RF-STABLE-REASON
009200         GO TO DD010-EXIT
009300     END-IF.
009400     IF BS-MEAN-F (RF-BS-IDX) NOT = "Y"
009500                OR BS-STD-F (RF-BS-IDX) NOT = "Y"
009600         MOVE "MISSING_RECOVERY_BASELINE       " TO RF-STABLE-REASON
009700         GO TO DD010-EXIT
009800     END-IF.
009900     IF BS-N (RF-BS-IDX) IS LESS THAN RF-MIN-OBSERVATIONS
010000         MOVE "INSUFFICIENT_RECOVERY_OBSERV    " TO RF-STABLE-REASON
010100     END-IF.
010200 DD010-EXIT.
010300     EXIT.
010400*
010500*  DD020 - CV = |STD / MEAN|, UNDEFINED WHEN THE MEAN IS
010600*  PRACTICALLY ZERO (THIS SHOP'S 4 DECIMAL PLACE PRECISION
010700*  CANNOT CARRY THE SOURCE SYSTEM'S 1E-9 EPSILON, SO A MEAN
010800*  THAT RE-DISPLAYS AS EXACTLY ZERO IS TREATED AS ZERO).
010900*  STABLE-BY-VARIANCE IS TRUE WHEN CV IS DEFINED AND AT OR
011000*  BELOW THE THRESHOLD, OR WHEN CV IS UNDEFINED BUT THE STD
011100*  DEV ITSELF IS ZERO.
011200*
011300 DD020-TEST-VARIANCE.
011400     MOVE "N" TO WS-DD-CV-F WS-DD-STABLE-BY-VAR.
011500     MOVE BS-MEAN (RF-BS-IDX) TO WS-DD-ABS-MEAN.
011600     IF WS-DD-ABS-MEAN IS LESS THAN ZERO
011700         MULTIPLY WS-DD-ABS-MEAN BY -1 GIVING WS-DD-ABS-MEAN
011800     END-IF.
011900     IF WS-DD-ABS-MEAN NOT = ZERO
012000         MOVE BS-STD (RF-BS-IDX) TO WS-DD-ABS-STD
012100         IF WS-DD-ABS-STD IS LESS THAN ZERO
012200             MULTIPLY WS-DD-ABS-STD BY -1 GIVING WS-DD-ABS-STD
012300         END-IF
012400         COMPUTE WS-DD-CV = WS-DD-ABS-STD / WS-DD-ABS-MEAN
012500         MOVE "Y" TO WS-DD-CV-F
012600     END-IF.
012700     IF WS-DD-CV-F = "Y" AND WS-DD-CV IS LESS THAN OR EQUAL TO
012800                                           RF-CV-THRESHOLD
012900         MOVE "Y" TO WS-DD-STABLE-BY-VAR
013000     END-IF.
013100     IF WS-DD-CV-F = "N" AND BS-STD (RF-BS-IDX) = ZERO
013200         MOVE "Y" TO WS-DD-STABLE-BY-VAR
013300     END-IF.
013400 DD020-EXIT.
013500     EXIT.
013600*
013700 DD030-TEST-DIP-COUNT.
013800     IF RF-DE-COUNT IS LESS THAN OR EQUAL TO RF-ALLOWED-DIPS
013900         MOVE "Y" TO WS-DD-STABLE-BY-DIPS
014000     ELSE
014100         MOVE "N" TO WS-DD-STABLE-BY-DIPS
014200     END-IF.
014300 DD030-EXIT.
014400     EXIT.
014500*

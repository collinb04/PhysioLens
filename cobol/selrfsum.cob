000100* 21/11/25 VBC - CREATED.
000200*
000300 SELECT RF-SUMMARY-FILE ASSIGN TO "RFSUMOUT"
000400     ORGANIZATION IS LINE SEQUENTIAL
000500     FILE STATUS IS RF-SUM-STATUS.
000600*

000100*******************************************
000200*                                          *
000300*  Common Edit / Re-Display Work Areas    *
000400*     Copied Into Every RFA Program So    *
000500*     Packed Fields Can Be Laid Out On    *
000600*     Print Lines And Report Lines        *
000700*******************************************
000800* 22/11/25 VBC - CREATED.
000900* 04/12/25 VBC - ADDED DATE BREAKOUT, REPORT HEADINGS WANTED THE
001000*                YEAR SEPARATE FROM MONTH AND DAY.
001100* 08/12/25 VBC - FILLER PAD ADDED TO EACH AREA, SHOP STANDARD FOR
001200*                EVERY WORKING-STORAGE GROUP.
001300*
001400 01  WS-RF-EDIT-PCT.
001500     03  WS-RF-EDIT-PCT-V          PIC ZZ9.99.
001600     03  FILLER                    PIC X(2).
001700 01  WS-RF-EDIT-PCT-X REDEFINES WS-RF-EDIT-PCT.
001800     03  WS-RF-EDIT-PCT-C          PIC X(8).
001900*
002000 01  WS-RF-EDIT-Z.
002100     03  WS-RF-EDIT-Z-SIGN         PIC X.
002200     03  WS-RF-EDIT-Z-NUM          PIC Z9.9999.
002300     03  FILLER                    PIC X(2).
002400 01  WS-RF-EDIT-Z-X REDEFINES WS-RF-EDIT-Z.
002500     03  WS-RF-EDIT-Z-C            PIC X(10).
002600*
002700 01  WS-RF-EDIT-DATE.
002800     03  WS-RF-EDIT-YR             PIC 9(4).
002900     03  WS-RF-EDIT-SEP1           PIC X VALUE "-".
003000     03  WS-RF-EDIT-MO             PIC 99.
003100     03  WS-RF-EDIT-SEP2           PIC X VALUE "-".
003200     03  WS-RF-EDIT-DY             PIC 99.
003300     03  FILLER                    PIC X(2).
003400 01  WS-RF-EDIT-DATE-X REDEFINES WS-RF-EDIT-DATE.
003500     03  WS-RF-EDIT-DATE-C         PIC X(12).
003600*

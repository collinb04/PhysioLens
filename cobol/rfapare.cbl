000100****************************************************************
000200*                                                               *
000300*   RFAPARE  --  PARETO FACTOR ATTRIBUTION.  WORKS OUT WHICH   *
000400*                 OF SLEEP, EXERCISE OR NUTRITION IS MOST      *
000500*                 ASSOCIATED WITH THE DIPS RFADIPS FOUND       *
000600*                                                               *
000700****************************************************************
000800*
000900 IDENTIFICATION          DIVISION.
001000*================================
001100*
001200     PROGRAM-ID.         RFAPARE.
001300     AUTHOR.             P D QUIGLEY.
001400     INSTALLATION.       APPLEWOOD COMPUTERS LTD - PERSONNEL DEPT.
001500     DATE-WRITTEN.       11/11/94.
001600     DATE-COMPILED.
001700     SECURITY.           COMPANY CONFIDENTIAL - STAFF HEALTH DATA.
001800*
001900*----------------------------------------------------------------
002000* 11/11/94 PDQ - ORIGINAL.  NURSE WANTED TO KNOW WHICH CARD WAS
002100*                DRIVING A DIP, NOT JUST THAT ONE HAPPENED.
002200* 08/03/96 MPK - ADDED THE NOISE PENALTY, EXERCISE WAS TAKING
002300*                THE BLAME ON GANGS WHO TRAIN HARD EVERY DAY
002400*                REGARDLESS OF DIPS.
002500* 11/11/94 PDQ - CONSISTENCY WINDOW CHECK ADDED SAME RELEASE AS
002600*                THE ORIGINAL NOISE PENALTY WORK.
002700* 17/09/98 MPK - Y2K REMEDIATION, NO DATE ARITHMETIC - WINDOW
002800*                AND LAG LOGIC WALK CARD POSITIONS, NOT DATES.
002900* 18/11/25 VBC - CONVERTED TO CALLED SUBPROGRAM.
003000* 05/12/25 JDS - DOMINANT KEY THRESHOLD RAISED TO 15 PERCENT,
003100*                OCC HEALTH SAID A WEAK LEADER WAS MISLEADING
003200*                ON THE SUMMARY.
003300* 10/12/25 VBC - EE022 WAS APPLYING THE SLEEP DIRECTION FILTER
003400*                TO EACH CARD SEPARATELY BEFORE TAKING THE
003500*                WORSE ONE - A DAY WHERE DURATION WAS UP BUT
003600*                CONSISTENCY WAS DOWN COULD STILL COME OUT
003700*                FLAGGED.  NOW BOTH CARDS ARE SCORED FIRST, THE
003800*                BIGGER |Z| WINS, AND THE FILTER IS APPLIED ONCE
003900*                TO THAT WINNER.
003910* 11/12/25 VBC - EE080 WAS COMPARING FA-PERCENT AGAINST A HARD
003920*                CODED 15.00 INSTEAD OF RF-MIN-EFFECT-SIZE IN
003930*                WSRFCONS, SO THE 05/12/25 CHANGE ABOVE NEVER
003940*                ACTUALLY TOUCHED PROGRAM BEHAVIOUR WHEN OCC
003950*                HEALTH ASKED FOR IT - THE TABLE ENTRY WAS DEAD.
003960*                NOW SCALES RF-MIN-EFFECT-SIZE TO A PERCENT AND
003970*                COMPARES AGAINST THAT.
004000*----------------------------------------------------------------
004100*
004200 ENVIRONMENT             DIVISION.
004300*================================
004400*
004500 CONFIGURATION           SECTION.
004600 SOURCE-COMPUTER.        IBM-4341.
004700 OBJECT-COMPUTER.        IBM-4341.
004800 SPECIAL-NAMES.
004900     C01                      IS TOP-OF-FORM
005000     CLASS RF-YES-NO          IS "Y" "N".
005100*
005200 DATA                    DIVISION.
005300*================================
005400*
005500 WORKING-STORAGE          SECTION.
005600     COPY "WSRFZSC.COB".
005700     COPY "WSRFEDIT.COB".
005800*
005900*  EE-FACT-IX 1=SLEEP  2=EXERCISE  3=NUTRITION, THROUGHOUT.
006000*
006100 01  WS-EE-DAY-TABLE.
006200     03  WS-EE-COUNT                PIC 9(3) COMP.
006300     03  WS-EE-DAY-ENT OCCURS 0 TO 60 TIMES
006400                          DEPENDING ON WS-EE-COUNT
006500                          INDEXED BY WS-EE-IX.
006600         05  EE-STR         PIC S9(2)V9(4) COMP-3 OCCURS 3 TIMES
006700                             INDEXED BY WS-EE-FX.
006800         05  EE-ABN         PIC X OCCURS 3 TIMES INDEXED BY WS-EE-FX2.
006900         05  EE-CONTEXT     PIC X.
007000         05  FILLER         PIC X(2).
007100*
007200 01  WS-EE-DAY-TABLE-ALT REDEFINES WS-EE-DAY-TABLE.
007300     03  WS-EE-COUNT-X               PIC 9(3) COMP.
007400     03  FILLER                      PIC X(960).
007500*
007600 01  WS-EE-FACTOR-WORK.
007700     03  WS-EE-FACT-ENT OCCURS 3 TIMES INDEXED BY WS-EE-FC.
007800         05  EE-FACT-KEY             PIC X(10).
007900         05  EE-FACT-RAW             PIC S9(6)V9(4) COMP-3.
008000         05  EE-FACT-OCCUR           PIC 9(3) COMP.
008100         05  EE-FACT-ABSZSUM         PIC S9(4)V9(4) COMP-3.
008200         05  EE-FACT-HITWIN          PIC 9(3) COMP.
008300         05  EE-FACT-WINFLAG         PIC X.
008400         05  FILLER                  PIC X(2).
008500*
008600 01  WS-EE-CONTRIB-TABLE.
008700     03  WS-EE-CONTRIB-ENT OCCURS 0 TO 60 TIMES
008800                             DEPENDING ON RF-DE-COUNT
008900                             INDEXED BY WS-EE-CX.
009000         05  EE-CONTRIB-F    PIC X OCCURS 3 TIMES
009100                              INDEXED BY WS-EE-CX2.
009200         05  FILLER          PIC X(2).
009300*
009400 01  WS-EE-CONTRIB-ALT REDEFINES WS-EE-CONTRIB-TABLE.
009500     03  FILLER                       PIC X(180).
009600*
009700 01  WS-EE-SUBS.
009800     03  WS-EE-LAG-LO                PIC 9(3) COMP.
009900     03  WS-EE-LAG-HI                PIC 9(3) COMP.
010000     03  WS-EE-BEST-STR               PIC S9(2)V9(4) COMP-3.
010100     03  WS-EE-DIP-WEIGHT              PIC S9(1)V9(2) COMP-3.
010200     03  WS-EE-TOTAL-RAW                PIC S9(6)V9(4) COMP-3.
010300     03  WS-EE-WINDOW-LO                  PIC 9(3) COMP.
010400     03  WS-EE-WINDOW-HI                  PIC 9(3) COMP.
010500     03  WS-EE-DIP-PTR                     PIC 9(3) COMP.
010600     03  WS-EE-NOISE-RATIO                  PIC S9(1)V9(4) COMP-3.
010700     03  WS-EE-EXCESS                        PIC S9(1)V9(4) COMP-3.
010800     03  WS-EE-ABN-TOTAL                      PIC 9(3) COMP.
010900     03  WS-EE-ABN-OUTSIDE                     PIC 9(3) COMP.
010950     03  WS-EE-MIN-PCT                          PIC 9(3)V9(2)
010960                                                  COMP-3.
011000     03  FILLER                                 PIC X(2).
011100     03  WS-EE-RANK-TMP                         PIC X(28).
011200*
011300 01  WS-EE-SWITCHES.
011400     03  WS-EE-EMPTY-SW             PIC X VALUE "N".
011500     03  FILLER                     PIC X(2).
011600*
011700*  WORK AREA FOR EE022 - SLEEP HAS TWO CARDS (DURATION AND
011800*  CONSISTENCY) AND THE DIRECTION FILTER APPLIES ONCE, TO
011900*  WHICHEVER CARD HAS THE BIGGER |Z|, NOT TO EACH CARD ON ITS OWN.
012000 01  WS-EE-SLEEP-PICK.
012100     03  WS-EE-Z1                   PIC S9(2)V9(4) COMP-3.
012200     03  WS-EE-Z1-F                 PIC X.
012300     03  WS-EE-Z2                   PIC S9(2)V9(4) COMP-3.
012400     03  WS-EE-Z2-F                 PIC X.
012500     03  WS-EE-WIN-Z                PIC S9(2)V9(4) COMP-3.
012600     03  WS-EE-WIN-Z-F              PIC X.
012700     03  WS-EE-ABS1                 PIC S9(2)V9(4) COMP-3.
012800     03  WS-EE-ABS2                 PIC S9(2)V9(4) COMP-3.
012900     03  FILLER                     PIC X(2).
013000*
013100 LINKAGE                  SECTION.
013200     COPY "WSRFDTBL.COB".
013300     COPY "WSRFCONS.COB".
013400     COPY "WSRFBASE.COB".
013500     COPY "WSRFDIPE.COB".
013600     COPY "WSRFFACT.COB".
013700*
013800 PROCEDURE               DIVISION USING RF-WINDOW-TABLE,
013900                                         RF-CONSTANTS,
014000                                         RF-BASELINE-TABLE,
014100                                         RF-DIP-TABLE,
014200                                         RF-FACTOR-TABLE,
014300                                         RF-DOMINANT-KEY,
014400                                         RF-DOMINANT-KEY-F,
014500                                         RF-PARETO-REASON.
014600*================================
014700*
014800 EE000-MAIN SECTION.
014900 EE000-START.
015000     MOVE ZERO TO RF-FA-COUNT.
015100     MOVE SPACES TO RF-DOMINANT-KEY RF-PARETO-REASON.
015200     MOVE "N" TO RF-DOMINANT-KEY-F.
015300     MOVE "N" TO WS-EE-EMPTY-SW.
015400     MOVE RF-WT-COUNT TO WS-EE-COUNT.
015500     IF RF-WT-COUNT IS LESS THAN RF-MIN-HISTORY-DAYS
015600         MOVE "INSUFFICIENT_HISTORY    " TO RF-PARETO-REASON
015700         GOBACK
015800     END-IF.
015900     IF RF-DE-COUNT = ZERO
016000         MOVE "NO_DIPS                 " TO RF-PARETO-REASON
016100         GOBACK
016200     END-IF.
016300     PERFORM EE010-INIT-FACTORS        THRU EE010-EXIT.
016400     PERFORM EE020-COMPUTE-DAY-FLAGS   THRU EE020-EXIT.
016500     PERFORM EE030-MARK-DIP-CONTEXT    THRU EE030-EXIT.
016600     PERFORM EE040-ATTRIBUTION-LOOP    THRU EE040-EXIT.
016700     PERFORM EE050-CHECK-ANY-SIGNAL    THRU EE050-EXIT.
016800     IF WS-EE-EMPTY-SW = "Y"
016900         GOBACK
017000     END-IF.
017100     PERFORM EE060-NOISE-PENALTY       THRU EE060-EXIT.
017200     IF WS-EE-EMPTY-SW = "Y"
017300         GOBACK
017400     END-IF.
017500     PERFORM EE070-CONSISTENCY-WINDOWS THRU EE070-EXIT.
017600     PERFORM EE080-NORMALISE-AND-RANK  THRU EE080-EXIT.
017700     GOBACK.
017800*
017900 EE010-INIT-FACTORS.
018000     SET WS-EE-FC TO 1.
018100     MOVE "SLEEP     " TO EE-FACT-KEY (WS-EE-FC).
018200     SET WS-EE-FC TO 2.
018300     MOVE "EXERCISE  " TO EE-FACT-KEY (WS-EE-FC).
018400     SET WS-EE-FC TO 3.
018500     MOVE "NUTRITION " TO EE-FACT-KEY (WS-EE-FC).
018600     PERFORM EE011-ZERO-ONE-FACTOR THRU EE011-EXIT
018700         VARYING WS-EE-FC FROM 1 BY 1 UNTIL WS-EE-FC IS GREATER THAN 3.
018800 EE010-EXIT.
018900     EXIT.
019000*
019100 EE011-ZERO-ONE-FACTOR.
019200     MOVE ZERO TO EE-FACT-RAW (WS-EE-FC) EE-FACT-OCCUR (WS-EE-FC)
019300                  EE-FACT-ABSZSUM (WS-EE-FC)
019400                  EE-FACT-HITWIN (WS-EE-FC).
019500     MOVE "N" TO EE-FACT-WINFLAG (WS-EE-FC).
019600 EE011-EXIT.
019700     EXIT.
019800*
019900*  EE020 - PER DAY, PER FACTOR DIRECTIONAL STRENGTH AND ABNORMAL
020000*  FLAG.  SLEEP IS THE WORSE (MOST NEGATIVE) OF ITS TWO CARDS;
020100*  EXERCISE AND NUTRITION EACH HAVE ONE CARD.
020200*
020300 EE020-COMPUTE-DAY-FLAGS.
020400     PERFORM EE021-ONE-DAY-FLAGS THRU EE021-EXIT
020500         VARYING WS-EE-IX FROM 1 BY 1
020600             UNTIL WS-EE-IX IS GREATER THAN WS-EE-COUNT.
020700 EE020-EXIT.
020800     EXIT.
020900*
021000 EE021-ONE-DAY-FLAGS.
021100     SET RF-WT-IDX TO WS-EE-IX.
021200     MOVE "N" TO EE-CONTEXT (WS-EE-IX).
021300     PERFORM EE022-SLEEP-FLAG     THRU EE022-EXIT.
021400     PERFORM EE023-EXERCISE-FLAG  THRU EE023-EXIT.
021500     PERFORM EE024-NUTRITION-FLAG THRU EE024-EXIT.
021600 EE021-EXIT.
021700     EXIT.
021800*
021900 EE022-SLEEP-FLAG.
022000     SET WS-EE-FX TO 1.
022100     MOVE ZERO TO EE-STR (WS-EE-IX, WS-EE-FX).
022200     MOVE "N" TO EE-ABN (WS-EE-IX, WS-EE-FX).
022300     SET RF-BS-IDX TO RF-BS-SLEEP-DUR.
022400     MOVE WT-SLEEP-DUR (RF-WT-IDX)   TO RF-ZSC-VALUE.
022500     MOVE WT-SLEEP-DUR-F (RF-WT-IDX) TO RF-ZSC-VALUE-F.
022600     MOVE BS-MEAN (RF-BS-IDX)        TO RF-ZSC-MEAN.
022700     MOVE BS-MEAN-F (RF-BS-IDX)      TO RF-ZSC-MEAN-F.
022800     MOVE BS-STD (RF-BS-IDX)         TO RF-ZSC-STD.
022900     MOVE BS-STD-F (RF-BS-IDX)       TO RF-ZSC-STD-F.
023000     MOVE BS-N (RF-BS-IDX)           TO RF-ZSC-N.
023100     CALL "RFAZSC" USING RF-ZSC-PARMS.
023200     MOVE RF-ZSC-RESULT   TO WS-EE-Z1.
023300     MOVE RF-ZSC-RESULT-F TO WS-EE-Z1-F.
023400     SET RF-BS-IDX TO RF-BS-SLEEP-CONS.
023500     MOVE WT-SLEEP-CONS (RF-WT-IDX)   TO RF-ZSC-VALUE.
023600     MOVE WT-SLEEP-CONS-F (RF-WT-IDX) TO RF-ZSC-VALUE-F.
023700     MOVE BS-MEAN (RF-BS-IDX)         TO RF-ZSC-MEAN.
023800     MOVE BS-MEAN-F (RF-BS-IDX)       TO RF-ZSC-MEAN-F.
023900     MOVE BS-STD (RF-BS-IDX)          TO RF-ZSC-STD.
024000     MOVE BS-STD-F (RF-BS-IDX)        TO RF-ZSC-STD-F.
024100     MOVE BS-N (RF-BS-IDX)            TO RF-ZSC-N.
024200     CALL "RFAZSC" USING RF-ZSC-PARMS.
024300     MOVE RF-ZSC-RESULT   TO WS-EE-Z2.
024400     MOVE RF-ZSC-RESULT-F TO WS-EE-Z2-F.
024500     PERFORM EE025-PICK-SLEEP-WINNER THRU EE025-EXIT.
024600*  DIRECTION FILTER APPLIES ONCE, TO THE WINNING CARD ONLY -
024700*  LOW SLEEP IS THE BAD DIRECTION, SO THE WINNER MUST BE NEGATIVE.
024800     IF WS-EE-WIN-Z-F = "Y" AND WS-EE-WIN-Z IS LESS THAN ZERO
024900         COMPUTE WS-EE-BEST-STR = ZERO - WS-EE-WIN-Z
025000         MOVE WS-EE-BEST-STR TO EE-STR (WS-EE-IX, WS-EE-FX)
025100     END-IF.
025200     IF EE-STR (WS-EE-IX, WS-EE-FX) IS GREATER THAN OR EQUAL TO
025300                                         RF-ABNORMAL-ABS-Z
025400         MOVE "Y" TO EE-ABN (WS-EE-IX, WS-EE-FX)
025500     END-IF.
025600 EE022-EXIT.
025700     EXIT.
025800*
025900*  EE025 - TAKES THE BIGGER |Z| OF THE TWO SLEEP CARDS LEFT IN
026000*  WS-EE-Z1/WS-EE-Z2, EITHER OR BOTH OF WHICH MAY BE UNSCORED,
026100*  AND KEEPS THE WINNER'S SIGN - THE DIRECTION FILTER IN EE022
026200*  NEEDS TO KNOW WHICH WAY THE WINNING CARD POINTS.
026300 EE025-PICK-SLEEP-WINNER.
026400     MOVE ZERO TO WS-EE-WIN-Z.
026500     MOVE "N" TO WS-EE-WIN-Z-F.
026600     IF WS-EE-Z1-F = "Y"
026700         MOVE WS-EE-Z1 TO WS-EE-WIN-Z
026800         MOVE "Y" TO WS-EE-WIN-Z-F
026900     END-IF.
027000     IF WS-EE-Z2-F = "Y"
027100         MOVE WS-EE-WIN-Z TO WS-EE-ABS1
027200         IF WS-EE-ABS1 IS LESS THAN ZERO
027300             MULTIPLY WS-EE-ABS1 BY -1 GIVING WS-EE-ABS1
027400         END-IF
027500         MOVE WS-EE-Z2 TO WS-EE-ABS2
027600         IF WS-EE-ABS2 IS LESS THAN ZERO
027700             MULTIPLY WS-EE-ABS2 BY -1 GIVING WS-EE-ABS2
027800         END-IF
027900         IF WS-EE-WIN-Z-F NOT = "Y" OR WS-EE-ABS2 IS GREATER THAN
028000                                          WS-EE-ABS1
028100             MOVE WS-EE-Z2 TO WS-EE-WIN-Z
028200             MOVE "Y" TO WS-EE-WIN-Z-F
028300         END-IF
028400     END-IF.
028500 EE025-EXIT.
028600     EXIT.
028700*
028800 EE023-EXERCISE-FLAG.
028900     SET WS-EE-FX TO 2.
029000     MOVE ZERO TO EE-STR (WS-EE-IX, WS-EE-FX).
029100     MOVE "N" TO EE-ABN (WS-EE-IX, WS-EE-FX).
029200     SET RF-BS-IDX TO RF-BS-EXERCISE.
029300     MOVE WT-EXERCISE (RF-WT-IDX)   TO RF-ZSC-VALUE.
029400     MOVE WT-EXERCISE-F (RF-WT-IDX) TO RF-ZSC-VALUE-F.
029500     MOVE BS-MEAN (RF-BS-IDX)       TO RF-ZSC-MEAN.
029600     MOVE BS-MEAN-F (RF-BS-IDX)     TO RF-ZSC-MEAN-F.
029700     MOVE BS-STD (RF-BS-IDX)        TO RF-ZSC-STD.
029800     MOVE BS-STD-F (RF-BS-IDX)      TO RF-ZSC-STD-F.
029900     MOVE BS-N (RF-BS-IDX)          TO RF-ZSC-N.
030000     CALL "RFAZSC" USING RF-ZSC-PARMS.
030100     IF RF-ZSC-RESULT-OK AND RF-ZSC-RESULT IS GREATER THAN ZERO
030200         MOVE RF-ZSC-RESULT TO EE-STR (WS-EE-IX, WS-EE-FX)
030300         IF RF-ZSC-RESULT IS GREATER THAN OR EQUAL TO
030400                                         RF-ABNORMAL-ABS-Z
030500             MOVE "Y" TO EE-ABN (WS-EE-IX, WS-EE-FX)
030600         END-IF
030700     END-IF.
030800 EE023-EXIT.
030900     EXIT.
031000*
031100 EE024-NUTRITION-FLAG.
031200     SET WS-EE-FX TO 3.
031300     MOVE ZERO TO EE-STR (WS-EE-IX, WS-EE-FX).
031400     MOVE "N" TO EE-ABN (WS-EE-IX, WS-EE-FX).
031500     SET RF-BS-IDX TO RF-BS-NUTRITION.
031600     MOVE WT-NUTRITION (RF-WT-IDX)   TO RF-ZSC-VALUE.
031700     MOVE WT-NUTRITION-F (RF-WT-IDX) TO RF-ZSC-VALUE-F.
031800     MOVE BS-MEAN (RF-BS-IDX)        TO RF-ZSC-MEAN.
031900     MOVE BS-MEAN-F (RF-BS-IDX)      TO RF-ZSC-MEAN-F.
032000     MOVE BS-STD (RF-BS-IDX)         TO RF-ZSC-STD.
032100     MOVE BS-STD-F (RF-BS-IDX)       TO RF-ZSC-STD-F.
032200     MOVE BS-N (RF-BS-IDX)           TO RF-ZSC-N.
032300     CALL "RFAZSC" USING RF-ZSC-PARMS.
032400     IF RF-ZSC-RESULT-OK AND RF-ZSC-RESULT IS LESS THAN ZERO
032500         COMPUTE WS-EE-BEST-STR = ZERO - RF-ZSC-RESULT
032600         MOVE WS-EE-BEST-STR TO EE-STR (WS-EE-IX, WS-EE-FX)
032700         IF WS-EE-BEST-STR IS GREATER THAN OR EQUAL TO
032800                                         RF-ABNORMAL-ABS-Z
032900             MOVE "Y" TO EE-ABN (WS-EE-IX, WS-EE-FX)
033000         END-IF
033100     END-IF.
033200 EE024-EXIT.
033300     EXIT.
033400*
033500*  EE030 - DIP-CONTEXT SET.  A DAY IS IN CONTEXT IF IT IS A DIP
033600*  DAY OR ONE OF THE RF-MAX-LAG-DAYS CARD POSITIONS BEFORE ONE.
033700*
033800 EE030-MARK-DIP-CONTEXT.
033900     PERFORM EE031-ONE-DIP-CONTEXT THRU EE031-EXIT
034000         VARYING WS-EE-CX FROM 1 BY 1
034100             UNTIL WS-EE-CX IS GREATER THAN RF-DE-COUNT.
034200 EE030-EXIT.
034300     EXIT.
034400*
034500 EE031-ONE-DIP-CONTEXT.
034600     PERFORM EE032-FIND-DIP-POSITION THRU EE032-EXIT.
034700     COMPUTE WS-EE-LAG-LO = WS-EE-IX - RF-MAX-LAG-DAYS.
034800     IF WS-EE-LAG-LO IS LESS THAN 1
034900         MOVE 1 TO WS-EE-LAG-LO
035000     END-IF.
035100     MOVE WS-EE-IX TO WS-EE-LAG-HI.
035200     PERFORM EE033-MARK-ONE-CONTEXT-DAY THRU EE033-EXIT
035300         VARYING WS-EE-LAG-LO FROM WS-EE-LAG-LO BY 1
035400             UNTIL WS-EE-LAG-LO IS GREATER THAN WS-EE-LAG-HI.
035500 EE031-EXIT.
035600     EXIT.
035700*
035800*  EE032 - FINDS THE WINDOW-TABLE POSITION OF THE DIP BEING
035900*  LOOKED AT (WS-EE-CX), BY MATCHING THE DATE KEY.
036000*
036100 EE032-FIND-DIP-POSITION.
036200     SET RF-DE-IDX TO WS-EE-CX.
036300     MOVE ZERO TO WS-EE-IX.
036400     PERFORM EE034-TEST-ONE-DAY THRU EE034-EXIT
036500         VARYING WS-EE-IX FROM 1 BY 1
036600             UNTIL WS-EE-IX IS GREATER THAN WS-EE-COUNT
036700                OR WT-DATE (RF-WT-IDX) = DE-DATE (RF-DE-IDX).
036800 EE032-EXIT.
036900     EXIT.
037000*
037100 EE034-TEST-ONE-DAY.
037200     SET RF-WT-IDX TO WS-EE-IX.
037300 EE034-EXIT.
037400     EXIT.
037500*
037600 EE033-MARK-ONE-CONTEXT-DAY.
037700     MOVE "Y" TO EE-CONTEXT (WS-EE-LAG-LO).
037800 EE033-EXIT.
037900     EXIT.
038000*
038100*  EE040 - FOR EVERY DIP AND EVERY FACTOR, LOOK AT THE LAG
038200*  WINDOW (DIP DAY PLUS UP TO 3 PRIOR DAYS).  THE FACTOR
038300*  CONTRIBUTES IF IT WAS ABNORMAL ON ANY DAY IN THAT WINDOW.
038400*
038500 EE040-ATTRIBUTION-LOOP.
038600     PERFORM EE041-ONE-DIP-ALL-FACTORS THRU EE041-EXIT
038700         VARYING WS-EE-CX FROM 1 BY 1
038800             UNTIL WS-EE-CX IS GREATER THAN RF-DE-COUNT.
038900 EE040-EXIT.
039000     EXIT.
039100*
039200 EE041-ONE-DIP-ALL-FACTORS.
039300     SET RF-DE-IDX TO WS-EE-CX.
039400     PERFORM EE032-FIND-DIP-POSITION THRU EE032-EXIT.
039500     COMPUTE WS-EE-LAG-LO = WS-EE-IX - RF-MAX-LAG-DAYS.
039600     IF WS-EE-LAG-LO IS LESS THAN 1
039700         MOVE 1 TO WS-EE-LAG-LO
039800     END-IF.
039900     MOVE WS-EE-IX TO WS-EE-LAG-HI.
040000     IF DE-KIND (RF-DE-IDX) = "LARGE     "
040100         MOVE RF-DIP-WT-LARGE TO WS-EE-DIP-WEIGHT
040200     ELSE
040300         MOVE RF-DIP-WT-PERSIST TO WS-EE-DIP-WEIGHT
040400     END-IF.
040500     PERFORM EE042-ONE-FACTOR-FOR-DIP THRU EE042-EXIT
040600         VARYING WS-EE-FC FROM 1 BY 1 UNTIL WS-EE-FC IS GREATER THAN 3.
040700 EE041-EXIT.
040800     EXIT.
040900*
041000 EE042-ONE-FACTOR-FOR-DIP.
041100     MOVE ZERO TO WS-EE-BEST-STR.
041200     MOVE "N" TO EE-FACT-WINFLAG (WS-EE-FC).
041300     PERFORM EE043-SCAN-LAG-DAY THRU EE043-EXIT
041400         VARYING WS-EE-LAG-LO FROM WS-EE-LAG-LO BY 1
041500             UNTIL WS-EE-LAG-LO IS GREATER THAN WS-EE-LAG-HI.
041600     IF EE-FACT-WINFLAG (WS-EE-FC) = "Y"
041700         SET WS-EE-FX TO WS-EE-FC.
041800         COMPUTE EE-FACT-RAW (WS-EE-FC) =
041900                 EE-FACT-RAW (WS-EE-FC) +
042000                 (WS-EE-DIP-WEIGHT * WS-EE-BEST-STR)
042100         ADD 1 TO EE-FACT-OCCUR (WS-EE-FC)
042200         ADD WS-EE-BEST-STR TO EE-FACT-ABSZSUM (WS-EE-FC)
042300         SET WS-EE-CX2 TO WS-EE-FC
042400         MOVE "Y" TO EE-CONTRIB-F (WS-EE-CX, WS-EE-CX2)
042500     END-IF.
042600 EE042-EXIT.
042700     EXIT.
042800*
042900 EE043-SCAN-LAG-DAY.
043000     SET WS-EE-FX2 TO WS-EE-FC.
043100     IF EE-ABN (WS-EE-LAG-LO, WS-EE-FX2) = "Y"
043200         MOVE "Y" TO EE-FACT-WINFLAG (WS-EE-FC)
043300     END-IF.
043400     IF EE-STR (WS-EE-LAG-LO, WS-EE-FX2) IS GREATER THAN
043500                                         WS-EE-BEST-STR
043600         MOVE EE-STR (WS-EE-LAG-LO, WS-EE-FX2) TO WS-EE-BEST-STR
043700     END-IF.
043800 EE043-EXIT.
043900     EXIT.
044000*
044100 EE050-CHECK-ANY-SIGNAL.
044200     MOVE ZERO TO WS-EE-TOTAL-RAW.
044300     PERFORM EE051-ADD-ONE-RAW THRU EE051-EXIT
044400         VARYING WS-EE-FC FROM 1 BY 1 UNTIL WS-EE-FC IS GREATER THAN 3.
044500     IF WS-EE-TOTAL-RAW = ZERO
044600         MOVE "NO_EXPLANATORY_SIGNAL    " TO RF-PARETO-REASON
044700         MOVE "Y" TO WS-EE-EMPTY-SW
044800     END-IF.
044900 EE050-EXIT.
045000     EXIT.
045100*
045200 EE051-ADD-ONE-RAW.
045300     ADD EE-FACT-RAW (WS-EE-FC) TO WS-EE-TOTAL-RAW.
045400 EE051-EXIT.
045500     EXIT.
045600*
045700*  EE060 - NOISE PENALTY.  A FACTOR THAT IS ABNORMAL CONSTANTLY,
045800*  NOT JUST AROUND DIPS, HAS ITS SCORE SCALED DOWN.
045900*
046000 EE060-NOISE-PENALTY.
046100     PERFORM EE061-ONE-FACTOR-NOISE THRU EE061-EXIT
046200         VARYING WS-EE-FC FROM 1 BY 1 UNTIL WS-EE-FC IS GREATER THAN 3.
046300     MOVE ZERO TO WS-EE-TOTAL-RAW.
046400     PERFORM EE051-ADD-ONE-RAW THRU EE051-EXIT
046500         VARYING WS-EE-FC FROM 1 BY 1 UNTIL WS-EE-FC IS GREATER THAN 3.
046600     IF WS-EE-TOTAL-RAW IS LESS THAN OR EQUAL TO ZERO
046700         MOVE "ALL_PENALIZED_AS_NOISE   " TO RF-PARETO-REASON
046800         MOVE "Y" TO WS-EE-EMPTY-SW
046900     END-IF.
047000 EE060-EXIT.
047100     EXIT.
047200*
047300 EE061-ONE-FACTOR-NOISE.
047400     MOVE ZERO TO WS-EE-ABN-TOTAL WS-EE-ABN-OUTSIDE.
047500     SET WS-EE-FX2 TO WS-EE-FC.
047600     PERFORM EE062-COUNT-ONE-DAY THRU EE062-EXIT
047700         VARYING WS-EE-IX FROM 1 BY 1
047800             UNTIL WS-EE-IX IS GREATER THAN WS-EE-COUNT.
047900     IF WS-EE-ABN-TOTAL = ZERO
048000         GO TO EE061-EXIT
048100     END-IF.
048200     COMPUTE WS-EE-NOISE-RATIO =
048300             WS-EE-ABN-OUTSIDE / WS-EE-ABN-TOTAL.
048400     IF WS-EE-NOISE-RATIO IS GREATER THAN RF-MAX-NOISE-RATIO
048500         COMPUTE WS-EE-EXCESS =
048600                 (WS-EE-NOISE-RATIO - RF-MAX-NOISE-RATIO) / 0.6
048700         IF WS-EE-EXCESS IS GREATER THAN 1
048800             MOVE 1 TO WS-EE-EXCESS
048900         END-IF
049000         COMPUTE EE-FACT-RAW (WS-EE-FC) =
049100                 EE-FACT-RAW (WS-EE-FC) * (1 - WS-EE-EXCESS)
049200     END-IF.
049300 EE061-EXIT.
049400     EXIT.
049500*
049600 EE062-COUNT-ONE-DAY.
049700     IF EE-ABN (WS-EE-IX, WS-EE-FX2) = "Y"
049800         ADD 1 TO WS-EE-ABN-TOTAL
049900         IF EE-CONTEXT (WS-EE-IX) NOT = "Y"
050000             ADD 1 TO WS-EE-ABN-OUTSIDE
050100         END-IF
050200     END-IF.
050300 EE062-EXIT.
050400     EXIT.
050500*
050600*  EE070 - CONSISTENCY WINDOWS.  NON-OVERLAPPING BLOCKS OF 14
050700*  CARD POSITIONS, ANCHORED AT THE FIRST DIP NOT YET COVERED.
050800*  A FACTOR NEEDS HITS IN AT LEAST 3 SUCH WINDOWS OR ITS SCORE
050900*  IS HALVED.
051000*
051100 EE070-CONSISTENCY-WINDOWS.
051200     MOVE 1 TO WS-EE-DIP-PTR.
051300     PERFORM EE071-ONE-WINDOW THRU EE071-EXIT
051400         UNTIL WS-EE-DIP-PTR IS GREATER THAN RF-DE-COUNT.
051500     PERFORM EE074-HALVE-INCONSISTENT THRU EE074-EXIT
051600         VARYING WS-EE-FC FROM 1 BY 1 UNTIL WS-EE-FC IS GREATER THAN 3.
051700 EE070-EXIT.
051800     EXIT.
051900*
052000 EE071-ONE-WINDOW.
052100     SET RF-DE-IDX TO WS-EE-DIP-PTR.
052200     SET WS-EE-CX TO WS-EE-DIP-PTR.
052300     PERFORM EE032-FIND-DIP-POSITION THRU EE032-EXIT.
052400     MOVE WS-EE-IX TO WS-EE-WINDOW-LO.
052500     COMPUTE WS-EE-WINDOW-HI =
052600             WS-EE-WINDOW-LO + RF-BASELINE-WINDOW-DAYS - 1.
052700     PERFORM EE073-ZERO-WINFLAGS THRU EE073-EXIT
052800         VARYING WS-EE-FC FROM 1 BY 1 UNTIL WS-EE-FC IS GREATER THAN 3.
052900     PERFORM EE072-ONE-DIP-IN-WINDOW THRU EE072-EXIT
053000         UNTIL WS-EE-DIP-PTR IS GREATER THAN RF-DE-COUNT.
053100     PERFORM EE075-CREDIT-ONE-HIT THRU EE075-EXIT
053200         VARYING WS-EE-FC FROM 1 BY 1 UNTIL WS-EE-FC IS GREATER THAN 3.
053300 EE071-EXIT.
053400     EXIT.
053500*
053600 EE072-ONE-DIP-IN-WINDOW.
053700     SET RF-DE-IDX TO WS-EE-DIP-PTR.
053800     SET WS-EE-CX TO WS-EE-DIP-PTR.
053900     PERFORM EE032-FIND-DIP-POSITION THRU EE032-EXIT.
054000     IF WS-EE-IX IS GREATER THAN WS-EE-WINDOW-HI
054100         GO TO EE072-EXIT
054200     END-IF.
054300     PERFORM EE076-OR-IN-ONE-FACTOR THRU EE076-EXIT
054400         VARYING WS-EE-FC FROM 1 BY 1 UNTIL WS-EE-FC IS GREATER THAN 3.
054500     ADD 1 TO WS-EE-DIP-PTR.
054600 EE072-EXIT.
054700     EXIT.
054800*
054900 EE073-ZERO-WINFLAGS.
055000     MOVE "N" TO EE-FACT-WINFLAG (WS-EE-FC).
055100 EE073-EXIT.
055200     EXIT.
055300*
055400 EE074-HALVE-INCONSISTENT.
055500     IF EE-FACT-HITWIN (WS-EE-FC) IS LESS THAN
055600                                     RF-MIN-CONSIST-WINDOWS
055700         COMPUTE EE-FACT-RAW (WS-EE-FC) =
055800                 EE-FACT-RAW (WS-EE-FC) * RF-INCONSIST-DOWNWT
055900     END-IF.
056000 EE074-EXIT.
056100     EXIT.
056200*
056300 EE075-CREDIT-ONE-HIT.
056400     IF EE-FACT-WINFLAG (WS-EE-FC) = "Y"
056500         ADD 1 TO EE-FACT-HITWIN (WS-EE-FC)
056600     END-IF.
056700 EE075-EXIT.
056800     EXIT.
056900*
057000 EE076-OR-IN-ONE-FACTOR.
057100     SET WS-EE-CX2 TO WS-EE-FC.
057200     IF EE-CONTRIB-F (WS-EE-CX, WS-EE-CX2) = "Y"
057300         MOVE "Y" TO EE-FACT-WINFLAG (WS-EE-FC)
057400     END-IF.
057500 EE076-EXIT.
057600     EXIT.
057700*
057800*  EE080 - NORMALISE TO PERCENTAGES, RANK DESCENDING, DROP
057900*  ZERO/NEGATIVE SCORES, CAP AT RF-MAX-EXPLAN-FACTORS, DECIDE
058000*  THE DOMINANT KEY.
058100*
058200 EE080-NORMALISE-AND-RANK.
058300     MOVE ZERO TO WS-EE-TOTAL-RAW.
058400     PERFORM EE081-SUM-POSITIVE THRU EE081-EXIT
058500         VARYING WS-EE-FC FROM 1 BY 1 UNTIL WS-EE-FC IS GREATER THAN 3.
058600     IF WS-EE-TOTAL-RAW IS LESS THAN OR EQUAL TO ZERO
058700         MOVE "NO_EXPLANATORY_SIGNAL    " TO RF-PARETO-REASON
058800         GOBACK
058900     END-IF.
059000     PERFORM EE082-SORT-FACTORS THRU EE082-EXIT.
059100     PERFORM EE083-OUTPUT-ONE-FACTOR THRU EE083-EXIT
059200         VARYING WS-EE-FC FROM 1 BY 1 UNTIL WS-EE-FC IS GREATER THAN 3.
059250     COMPUTE WS-EE-MIN-PCT = RF-MIN-EFFECT-SIZE * 100.
059300     IF RF-FA-COUNT IS GREATER THAN ZERO
059400         SET RF-FA-IDX TO 1
059500         IF FA-PERCENT (RF-FA-IDX) IS GREATER THAN OR EQUAL TO
059550                                                 WS-EE-MIN-PCT
059600             MOVE FA-KEY (RF-FA-IDX) TO RF-DOMINANT-KEY
059700             MOVE "Y" TO RF-DOMINANT-KEY-F
059800         END-IF
059900     END-IF.
060000 EE080-EXIT.
060100     EXIT.
060200*
060300 EE081-SUM-POSITIVE.
060400     IF EE-FACT-RAW (WS-EE-FC) IS GREATER THAN ZERO
060500         ADD EE-FACT-RAW (WS-EE-FC) TO WS-EE-TOTAL-RAW
060600     END-IF.
060700 EE081-EXIT.
060800     EXIT.
060900*
061000*  EE082 - THREE ENTRIES ONLY, A STRAIGHT BUBBLE SORT BY RAW
061100*  SCORE DESCENDING IS PLENTY.
061200*
061300 EE082-SORT-FACTORS.
061400     PERFORM EE084-ONE-BUBBLE-PASS THRU EE084-EXIT
061500         VARYING WS-EE-FC FROM 1 BY 1 UNTIL WS-EE-FC IS GREATER THAN 2.
061600 EE082-EXIT.
061700     EXIT.
061800*
061900 EE084-ONE-BUBBLE-PASS.
062000     SET WS-EE-FX TO WS-EE-FC.
062100     SET WS-EE-FX2 TO WS-EE-FC.
062200     SET WS-EE-FX2 UP BY 1.
062300     PERFORM EE085-ONE-COMPARE THRU EE085-EXIT
062400         VARYING WS-EE-FX2 FROM WS-EE-FX2 BY 1
062500             UNTIL WS-EE-FX2 IS GREATER THAN 3.
062600 EE084-EXIT.
062700     EXIT.
062800*
062900 EE085-ONE-COMPARE.
063000     IF EE-FACT-RAW (WS-EE-FX2) IS GREATER THAN EE-FACT-RAW (WS-EE-FX)
063100         MOVE WS-EE-FACT-ENT (WS-EE-FX)  TO WS-EE-RANK-TMP
063200         MOVE WS-EE-FACT-ENT (WS-EE-FX2) TO WS-EE-FACT-ENT (WS-EE-FX)
063300         MOVE WS-EE-RANK-TMP              TO WS-EE-FACT-ENT (WS-EE-FX2)
063400     END-IF.
063500 EE085-EXIT.
063600     EXIT.
063700*
063800 EE083-OUTPUT-ONE-FACTOR.
063900     IF EE-FACT-RAW (WS-EE-FC) IS LESS THAN OR EQUAL TO ZERO
064000         GO TO EE083-EXIT
064100     END-IF.
064200     IF RF-FA-COUNT IS GREATER THAN OR EQUAL TO RF-MAX-EXPLAN-FACTORS
064300         GO TO EE083-EXIT
064400     END-IF.
064500     ADD 1 TO RF-FA-COUNT.
064600     SET RF-FA-IDX TO RF-FA-COUNT.
064700     MOVE EE-FACT-KEY (WS-EE-FC)        TO FA-KEY (RF-FA-IDX).
064800     MOVE EE-FACT-RAW (WS-EE-FC)        TO FA-RAW-SCORE (RF-FA-IDX).
064900     MOVE EE-FACT-OCCUR (WS-EE-FC)      TO FA-OCCUR (RF-FA-IDX).
065000     COMPUTE FA-PERCENT (RF-FA-IDX) ROUNDED =
065100             (EE-FACT-RAW (WS-EE-FC) / WS-EE-TOTAL-RAW) * 100.
065200     IF EE-FACT-OCCUR (WS-EE-FC) IS GREATER THAN ZERO
065300         COMPUTE FA-AVG-ABS-Z (RF-FA-IDX) ROUNDED =
065400                 EE-FACT-ABSZSUM (WS-EE-FC) / EE-FACT-OCCUR (WS-EE-FC)
065500     ELSE
065600         MOVE ZERO TO FA-AVG-ABS-Z (RF-FA-IDX)
065700     END-IF.
065800 EE083-EXIT.
065900     EXIT.
066000*

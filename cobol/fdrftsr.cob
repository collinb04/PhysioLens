000100* 20/11/25 VBC - CREATED.
000200*
000300 FD  RF-TIMESERIES-FILE
000400     LABEL RECORDS ARE STANDARD.
000500 COPY "WSRFTSDY.COB".
000600*

000100*******************************************
000200*                                          *
000300*  Working Storage For The Insight        *
000400*     Record  (One Per Run)               *
000500*******************************************
000600*  Record size approx 510 bytes (COMP-3 packs the percent field).
000700*
000800* 21/11/25 VBC - CREATED.
000900* 03/12/25 JDS - WIDENED IN-BODY FROM 300 TO 400, THE RUNNER-UP
001000*                SENTENCE WAS TRUNCATING ON LONG FACTOR NAMES.
001100*
001200 01  RF-INSIGHT.
001300     03  IN-TITLE               PIC X(60).
001400     03  IN-BODY                PIC X(400).
001500     03  IN-PRIMARY-FACTOR      PIC X(10).
001600     03  IN-PRIMARY-FACTOR-F    PIC X.
001700     03  IN-PRIMARY-PERCENT     PIC 9(3)V9(2) COMP-3.
001800     03  IN-PRIMARY-PERCENT-F   PIC X.
001900     03  IN-STATE               PIC X(14).
002000     03  IN-STABILITY           PIC X(10).
002100     03  IN-CONFIDENCE          PIC X(6).
002200     03  FILLER                 PIC X(4).
002300*

000100*******************************************
000200*                                          *
000300*  Working Storage For Dip Event Table    *
000400*     Uses DE-Date as key (ascending,     *
000500*     deduped - Large preferred over      *
000600*     Persistent on a clashing date)      *
000700*******************************************
000800*  Table size 60 entries of 36 bytes = 2160 bytes.
000900*
001000* 19/11/25 VBC - CREATED.
001100* 28/11/25 VBC - RF-DE-COUNT MOVED HERE FROM RFA000 SO DIPS, STABILITY,
001200*                PARETO AND EVIDENCE ALL SHARE ONE COPYBOOK FOR THIS.
001300*
001400 01  RF-DIP-TABLE.
001500     03  RF-DE-COUNT          PIC 9(3) COMP.
001600     03  RF-DIP-EVENT OCCURS 0 TO 60 TIMES DEPENDING ON RF-DE-COUNT
001700                       INDEXED BY RF-DE-IDX.
001800         05  DE-DATE          PIC X(10).
001900         05  DE-RECOVERY      PIC S9(3)V9(3) COMP-3.
002000         05  DE-BASE-MEAN     PIC S9(4)V9(4) COMP-3.
002100         05  DE-Z             PIC S9(2)V9(4) COMP-3.
002200         05  DE-MAGNITUDE     PIC S9(4)V9(4) COMP-3.
002300         05  DE-KIND          PIC X(10).
002350         05  FILLER           PIC X(2).
002400*

000100*******************************************
000200*                                          *
000300*  Working Storage For A Generic Metric   *
000400*     Value Array - One Metric's Worth    *
000500*     Of Windowed Values + Present Flags, *
000600*     Passed Between RFA000 And The       *
000700*     Called Analysis Modules.            *
000800*******************************************
000900*  Table size 0 to 60 entries of 6 bytes (packed).
001000*
001100* 19/11/25 VBC - CREATED SO BASELINES, DIPS, PARETO AND EVIDENCE ALL
001200*                SHARE ONE "ONE METRIC AT A TIME" PARAMETER SHAPE
001300*                INSTEAD OF EACH TAKING THE WHOLE DAILY RECORD.
001400*
001500 01  RF-METRIC-ARRAY.
001600     03  RF-MV-COUNT               PIC 9(3) COMP.
001700     03  RF-MV-ENTRY OCCURS 0 TO 60 TIMES DEPENDING ON RF-MV-COUNT
001800                      INDEXED BY RF-MV-IDX.
001900         05  MV-VALUE              PIC S9(4)V9(4) COMP-3.
002000         05  MV-FLAG               PIC X.
002050         05  FILLER                PIC X(2).
002100*
